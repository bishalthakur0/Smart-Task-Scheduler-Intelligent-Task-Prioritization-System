000010?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000020?SEARCH  =TALLIB
000030?SEARCH  =TSKLIBTM
000040?NOLMAP, SYMBOLS, INSPECT
000050?SAVE ALL
000060?SAVEABEND
000070?LINES 66
000080?CHECK 3
000090*
000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID. SCHDRV0O.
000130*
000140 AUTHOR. LOR.
000150*
000160 INSTALLATION. SSFNEW1 TOOLGRUPPE.
000170*
000180 DATE-WRITTEN. 1989-03-14.
000190*
000200 DATE-COMPILED.
000210*
000220 SECURITY. INTERN - NUR FUER BATCH-BETRIEB.
000230*
000240******************************************************************
000250* Letzte Aenderung :: 2026-08-10
000260* Letzte Version   :: A.00.08
000270* Kurzbeschreibung :: Ermittlung Arbeitsvorrat (Worklist) und
000280*                     Terminplan aus dem Taskbestand
000290*
000300* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
000310*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000320*----------------------------------------------------------------*
000330* Vers. | Datum    | von | Kommentar                              *
000340*-------|----------|-----|----------------------------------------*
000350*A.00.00|1989-03-14| LOR | Neuerstellung (Gewichtungslauf fuer   *SCH00
000360*       |          |     | Arbeitsvorrat, ersetzt Handsortierung)  *
000370*A.00.01|1991-02-14| hbr | TASK-PRIORITY auf 1 Stelle verkuerzt,  *SCH01
000380*       |          |     | analog TSKRECC                         *
000390*A.00.02|1994-09-30| pkl | Tabelle auf OCCURS ... DEPENDING ON   *SCH02
000400*       |          |     | umgestellt (vorher feste OCCURS 200)    *
000410*A.00.03|1998-11-23| kl  | Jahr-2000: Datumsvergleich ueber      *SCH03
000420*       |          |     | Jultag-Berechnung auf CCYY umgestellt,  *
000430*       |          |     | JJMMTT-Vergleich entfernt               *
000440*A.00.04|2006-05-02| jw  | Ueberfaellig-Kennzeichen (88 TSK-E-   *SCH04
000450*       |          |     | OVERDUE) ergaenzt, Terminsortierung     *
000460*       |          |     | zieht Ueberfaellige vor                 *
000470*A.00.05|2026-02-03| krs | Neu aufgesetzt als eigenstaendiger    *SCH05
000480*       |          |     | Batchlauf SCHDRV0O, laedt Bestand ueber *
000490*       |          |     | STGDRV0O (Ticket SSFNEW1-0711)          *
000500*A.00.06|2026-02-17| krs | Zeitfenster-Variante (P1nn) und       *SCH06
000510*       |          |     | Terminsortierung (U3nn) ergaenzt        *
000520*       |          |     | (Ticket SSFNEW1-0713)                   *
000530*A.00.07|2026-02-18| krs | K-DEFAULT-MINUTEN griff nicht, wenn    *SCH07
000540*       |          |     | kein Startup-Text uebergeben wurde;      *
000550*       |          |     | P100 setzt jetzt die Schichtvorgabe      *
000560*       |          |     | (480 Min.) als Ausweichwert (SSFNEW1-    *
000570*       |          |     | 0714)                                    *
000580*A.00.08|2026-08-10| krs | Unnoetige Fuellbytes am Ende der       *SCH08
000590*       |          |     | Arbeitsfeld-Gruppen entfernt (COMP-    *
000600*       |          |     | FELDER bis STUP-PARAMETER); nur die    *
000610*       |          |     | Plattensaetze fuehren ein Padding.      *
000620*       |          |     | TAL-TIME-N wieder auf TAL-TIME-N16/       *
000630*       |          |     | TAL-TIME-REST zurueckgefuehrt, analog    *
000640*       |          |     | FGOI000E (Revisionsauflage)               *
000650*----------------------------------------------------------------*
000660*
000670* Programmbeschreibung
000680* --------------------
000690* SCHDRV0O laedt den kompletten Taskbestand (TASKS-IN) ueber
000700* Unterprogramm STGDRV0O, verwirft die bereits erledigten Tasks,
000710* errechnet fuer jede offene Task einen Gewichtungswert
000720* (TSK-E-SCORE) und bringt den Bestand in die Reihenfolge des
000730* optimalen Arbeitsvorrats (ueberfaellig vor faellig vor Score).
000740* Ueber einen Startup-Text (Minuten) kann zusaetzlich ein
000750* zeitlich begrenzter Arbeitsvorrat (eine Schicht) ermittelt
000760* werden. Der Lauf schreibt keine Datei, das Ergebnis geht als
000770* Arbeitsvorrats-Liste auf SYSOUT.
000780******************************************************************
000790*
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     SWITCH-15 IS ANZEIGE-VERSION
000840         ON STATUS IS SHOW-VERSION
000850     C01 IS TOP-OF-FORM
000860     CLASS ALPHNUM IS "0123456789"
000870                      "abcdefghijklmnopqrstuvwxyz"
000880                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000890                      " .,;-_!$%&/=*+".
000900
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960
000970 WORKING-STORAGE SECTION.
000980*--------------------------------------------------------------------*
000990* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001000*--------------------------------------------------------------------*
001010 01          COMP-FELDER.
001020     05      C4-ANZ              PIC S9(04) COMP.
001030     05      C4-COUNT            PIC S9(04) COMP VALUE ZERO.
001040     05      C4-COUNT2           PIC S9(04) COMP VALUE ZERO.
001050     05      C4-I1               PIC S9(04) COMP.
001060     05      C4-I2               PIC S9(04) COMP.
001070     05      C4-MAXIDX           PIC S9(04) COMP.
001080     05      C4-LEN              PIC S9(04) COMP.
001090
001100     05      C4-X.
001110      10                         PIC X VALUE LOW-VALUE.
001120      10     C4-X2               PIC X.
001130     05      C4-NUM REDEFINES C4-X
001140                                 PIC S9(04) COMP.
001150
001160 01          COMP9-FELDER.
001170     05      C9-MINUTE-DIFF      PIC S9(09) COMP.
001180     05      C9-DAY-SERIAL-NOW   PIC S9(09) COMP.
001190     05      C9-DAY-SERIAL-DL    PIC S9(09) COMP.
001200     05      C9-LEAP-DAYS        PIC S9(09) COMP.
001210     05      C9-MINUTE-OF-DAY-N  PIC S9(09) COMP.
001220     05      C9-MINUTE-OF-DAY-D  PIC S9(09) COMP.
001230*--------------------------------------------------------------------*
001240* Schaltjahrpruefung (Praefix W-SJ), getrennte Routine weil ohne
001250* FUNCTION MOD gerechnet wird (DIVIDE ... REMAINDER)
001260*--------------------------------------------------------------------*
001270 01          SCHALTJAHR-FELDER.
001280     05      W-SJ-CCYY           PIC S9(04) COMP.
001290     05      W-SJ-REST4          PIC S9(04) COMP.
001300     05      W-SJ-REST100        PIC S9(04) COMP.
001310     05      W-SJ-REST400        PIC S9(04) COMP.
001320     05      W-SJ-KZ             PIC  X(01).
001330         88  IS-SCHALTJAHR                    VALUE "Y".
001340         88  NICHT-SCHALTJAHR                 VALUE "N".
001350*--------------------------------------------------------------------*
001360* Gewichtungsfelder: Praefix W-, Rechnen mit 6 Dez.-Stellen
001370*--------------------------------------------------------------------*
001380 01          SCORE-FELDER.
001390     05      W-PRIORITY-SCORE    PIC S9(03)V9(06) COMP.
001400     05      W-URGENCY-SCORE     PIC S9(03)V9(06) COMP.
001410     05      W-EFFORT-SCORE      PIC S9(03)V9(06) COMP.
001420     05      W-SCORE-TEMP        PIC S9(03)V9(06) COMP.
001430     05      W-DIVISOR           PIC S9(05)V9(06) COMP.
001440*--------------------------------------------------------------------*
001450* Display-Felder: Praefix D
001460*--------------------------------------------------------------------*
001470 01          DISPLAY-FELDER.
001480     05      D-NUM4              PIC -9(04).
001490     05      D-NUM6              PIC -9(06).
001500     05      D-NUM7              PIC -9(07).
001510     05      D-SCORE             PIC -9(03).9(06).
001520     05      D-TITLE             PIC  X(40).
001530     05      D-PRIORITY-LABEL    PIC  X(09).
001540     05      D-FLAG              PIC  X(03).
001550*--------------------------------------------------------------------*
001560* Felder mit konstantem Inhalt: Praefix K
001570*--------------------------------------------------------------------*
001580 01          KONSTANTE-FELDER.
001590     05      K-MODUL             PIC X(08)    VALUE "SCHDRV0O".
001600     05      K-DEFAULT-MINUTEN   PIC S9(07) COMP VALUE 480.
001610*----------------------------------------------------------------*
001620* Conditional-Felder
001630*----------------------------------------------------------------*
001640 01          SCHALTER.
001650     05      PRG-STATUS          PIC 9        VALUE ZERO.
001660          88 PRG-OK                           VALUE ZERO.
001670          88 PRG-ABBRUCH                      VALUE 2.
001680     05      W-ZEITFENSTER-KZ     PIC X(01)    VALUE "N".
001690          88 ZEITFENSTER-AKTIV                VALUE "Y".
001700          88 ZEITFENSTER-INAKTIV               VALUE "N".
001710*--------------------------------------------------------------------*
001720* Parameter-Satz fuer Aufruf STGDRV0O (gleicher Aufbau wie dessen
001730* LINKAGE SECTION)
001740*--------------------------------------------------------------------*
001750 01          LINK-REC.
001760     05      LINK-OPERATION       PIC X(01).
001770          88 LINK-OP-LOAD                     VALUE "L".
001780          88 LINK-OP-SAVE                     VALUE "S".
001790     05      LINK-RC              PIC S9(04) COMP.
001800          88 LINK-OK                          VALUE ZERO.
001810          88 LINK-NOK                         VALUE 9999.
001820*--------------------------------------------------------------------*
001830* weitere Arbeitsfelder: Praefix W
001840*--------------------------------------------------------------------*
001850 01          WORK-FELDER.
001860     05      W-DUMMY              PIC X(02).
001870     05      W-RUN-TOTAL          PIC S9(07) COMP VALUE ZERO.
001880     05      W-MAX-HOURS          PIC S9(07) COMP VALUE 9999999.
001890     05      W-WORK-MINUTEN       PIC S9(07) COMP VALUE ZERO.
001900     05      W-SCHEDULE-MINUTEN   PIC S9(07) COMP VALUE ZERO.
001910*--------------------------------------------------------------------*
001920* Datum-Uhrzeitfelder (fuer TAL-Routine), "jetzt" fuer den Lauf
001930*--------------------------------------------------------------------*
001940 01          TAL-TIME.
001950     05      TAL-JHJJMMTT.
001960      10     TAL-JHJJ            PIC S9(04) COMP.
001970      10     TAL-MM              PIC S9(04) COMP.
001980      10     TAL-TT              PIC S9(04) COMP.
001990     05      TAL-HHMI.
002000      10     TAL-HH              PIC S9(04) COMP.
002010      10     TAL-MI              PIC S9(04) COMP.
002020     05      TAL-SS              PIC S9(04) COMP.
002030     05      TAL-HS              PIC S9(04) COMP.
002040     05      TAL-MS              PIC S9(04) COMP.
002050
002060 01          TAL-TIME-D.
002070     05      TAL-JHJJMMTT.
002080        10   TAL-JHJJ            PIC  9(04).
002090        10   TAL-MM              PIC  9(02).
002100        10   TAL-TT              PIC  9(02).
002110     05      TAL-HHMI.
002120        10   TAL-HH              PIC  9(02).
002130        10   TAL-MI              PIC  9(02).
002140     05      TAL-SS              PIC  9(02).
002150     05      TAL-HS              PIC  9(02).
002160     05      TAL-MS              PIC  9(02).
002170 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002180     05      TAL-TIME-N16        PIC  9(16).
002190     05      TAL-TIME-REST       PIC  9(02).
002200*--------------------------------------------------------------------*
002210* "jetzt" als Jultag + Minute-des-Tages (fuer Restlaufzeit-Rechnung)
002220*--------------------------------------------------------------------*
002230 01          W-RUN-NOW.
002240     05      W-RUN-NOW-JULTAG    PIC S9(09) COMP.
002250     05      W-RUN-NOW-MINTAG    PIC S9(09) COMP.
002260*--------------------------------------------------------------------*
002270* Monatstabelle: kumulierte Tage vor Monatsanfang (kein Schaltjahr),
002280* ueber unbenannte Konstanten und REDEFINES aufgebaut (88-Init seinerzeit
002290* nicht fuer Tabellen verfuegbar) - Praefix K
002300*--------------------------------------------------------------------*
002310 01          K-MONAT-KUM-WERTE.
002320     05                    PIC S9(04) COMP VALUE 0.
002330     05                    PIC S9(04) COMP VALUE 31.
002340     05                    PIC S9(04) COMP VALUE 59.
002350     05                    PIC S9(04) COMP VALUE 90.
002360     05                    PIC S9(04) COMP VALUE 120.
002370     05                    PIC S9(04) COMP VALUE 151.
002380     05                    PIC S9(04) COMP VALUE 181.
002390     05                    PIC S9(04) COMP VALUE 212.
002400     05                    PIC S9(04) COMP VALUE 243.
002410     05                    PIC S9(04) COMP VALUE 273.
002420     05                    PIC S9(04) COMP VALUE 304.
002430     05                    PIC S9(04) COMP VALUE 334.
002440 01          K-MONAT-KUM-TABELLE REDEFINES K-MONAT-KUM-WERTE.
002450     05      K-MONAT-KUM-TAGE    PIC S9(04) COMP OCCURS 12 TIMES.
002460*--------------------------------------------------------------------*
002470* Tausch-Satz fuer den Sortiervorgang (identischer Feldaufbau wie
002480* TSK-ENTRY aus TSKWRKC, nur umbenannt, damit keine Mehrdeutigkeit
002490* entsteht) - Praefix TSK-S
002500*--------------------------------------------------------------------*
002510 01          TSK-SWAP-ENTRY.
002520     05      TSK-S-ID            PIC  9(06).
002530     05      TSK-S-TITLE         PIC  X(40).
002540     05      TSK-S-PRIORITY      PIC  9(01).
002550     05      TSK-S-DEADLINE-DATE PIC  9(08).
002560     05      TSK-S-DEADLINE-TIME PIC  9(04).
002570     05      TSK-S-DURATION      PIC  9(05).
002580     05      TSK-S-COMPLETED     PIC  X(01).
002590     05      TSK-S-HOURS-UNTIL   PIC S9(07) COMP.
002600     05      TSK-S-OVERDUE-FLAG  PIC  X(01).
002610     05      TSK-S-SCORE         PIC S9(03)V9(06) COMP.
002620     05      TSK-S-LABEL         PIC  X(09).
002630*--------------------------------------------------------------------*
002640* Startup-Text (Zeitfenster in Minuten fuer Schicht-Planung) -
002650* COBOL-Utilities GET-STARTUPTEXT, analog den anderen SSFNEW1-Treibern
002660*--------------------------------------------------------------------*
002670 01          STUP-PARAMETER.
002680     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
002690     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
002700     05      STUP-TEXT           PIC X(128).
002710
002720     COPY    TSKWRKC.
002730
002740 EXTENDED-STORAGE SECTION.
002750 PROCEDURE DIVISION.
002760
002770******************************************************************
002780* Steuerungs-Section
002790******************************************************************
002800 A100-STEUERUNG SECTION.
002810 A100-00.
002820**  ---> wenn SWITCH-15 gesetzt ist
002830**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
002840     IF  SHOW-VERSION
002850         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
002860         STOP RUN
002870     END-IF
002880
002890     PERFORM B000-VORLAUF
002900     IF  PRG-ABBRUCH
002910         STOP RUN
002920     END-IF
002930
002940     PERFORM B100-VERARBEITUNG
002950
002960     PERFORM B090-ENDE
002970     STOP RUN
002980     .
002990 A100-99.
003000     EXIT.
003010
003020******************************************************************
003030* Vorlauf: Felder initialisieren, Bestand laden, "jetzt" holen
003040******************************************************************
003050 B000-VORLAUF SECTION.
003060 B000-00.
003070     PERFORM C000-INIT
003080
003090     PERFORM P100-GETSTARTUPTEXT
003100
003110     PERFORM U200-TIMESTAMP
003120     PERFORM U210-CALC-RUN-NOW
003130
003140     PERFORM P200-LOAD-TASKS
003150     .
003160 B000-99.
003170     EXIT.
003180
003190******************************************************************
003200* Ende
003210******************************************************************
003220 B090-ENDE SECTION.
003230 B090-00.
003240     CONTINUE
003250     .
003260 B090-99.
003270     EXIT.
003280
003290******************************************************************
003300* Verarbeitung: Score ermitteln, sortieren, Arbeitsvorrat ausgeben
003310******************************************************************
003320 B100-VERARBEITUNG SECTION.
003330 B100-00.
003340     IF  TSK-COUNT = ZERO
003350         PERFORM U500-DISPLAY-LEER
003360         EXIT SECTION
003370     END-IF
003380
003390     PERFORM B110-FILTER-OFFEN
003400
003410     IF  TSK-COUNT = ZERO
003420         PERFORM U500-DISPLAY-LEER
003430         EXIT SECTION
003440     END-IF
003450
003460     PERFORM B120-ABLEITEN VARYING C4-I1 FROM 1 BY 1
003470             UNTIL C4-I1 > TSK-COUNT
003480
003490     PERFORM B200-SORT-BY-SCORE
003500
003510     PERFORM B300-SORT-BY-REGEL
003520
003530     PERFORM U600-DISPLAY-VORRAT
003540
003550     PERFORM U400-SCHEDULE-TOTAL
003560     PERFORM U410-IS-FEASIBLE
003570
003580     IF  ZEITFENSTER-AKTIV
003590         PERFORM U610-DISPLAY-ZEITFENSTER
003600     END-IF
003610
003620     PERFORM B400-SORT-BY-TERMIN
003630     PERFORM U700-DISPLAY-TERMINLISTE
003640     .
003650 B100-99.
003660     EXIT.
003670
003680******************************************************************
003690* Initialisierung von Feldern und Strukturen
003700******************************************************************
003710 C000-INIT SECTION.
003720 C000-00.
003730     INITIALIZE SCHALTER
003740                WORK-FELDER
003750     MOVE ZERO   TO TSK-COUNT
003760     MOVE "N"    TO W-ZEITFENSTER-KZ
003770     .
003780 C000-99.
003790     EXIT.
003800
003810******************************************************************
003820* Herausfiltern der bereits erledigten Tasks (Kompaktieren der
003830* Arbeitstabelle an Ort und Stelle - Tabelle wird nicht
003840* zurueckgeschrieben, dieser Lauf schreibt nichts)
003850******************************************************************
003860 B110-FILTER-OFFEN SECTION.
003870 B110-00.
003880     MOVE ZERO TO C4-COUNT2
003890     PERFORM B111-FILTER-EINTRAG VARYING C4-I1 FROM 1 BY 1
003900             UNTIL C4-I1 > TSK-COUNT
003910     SET TSK-COUNT TO C4-COUNT2
003920     .
003930 B110-99.
003940     EXIT.
003950
003960 B111-FILTER-EINTRAG SECTION.
003970 B111-00.
003980     IF  TSK-E-IS-PENDING(C4-I1)
003990         ADD  1 TO C4-COUNT2
004000         IF  C4-COUNT2 NOT = C4-I1
004010             MOVE TSK-ENTRY(C4-I1) TO TSK-ENTRY(C4-COUNT2)
004020         END-IF
004030     END-IF
004040     .
004050 B111-99.
004060     EXIT.
004070
004080******************************************************************
004090* Abgeleitete Felder je Task: Restlaufzeit, Ueberfaellig, Score
004100******************************************************************
004110 B120-ABLEITEN SECTION.
004120 B120-00.
004130     PERFORM C400-CALC-HOURS
004140     PERFORM C410-CALC-OVERDUE
004150     PERFORM C420-CALC-LABEL
004160     PERFORM C500-CALC-SCORE
004170     .
004180 B120-99.
004190     EXIT.
004200
004210******************************************************************
004220* Restlaufzeit in vollen Stunden (negativ = ueberfaellig);
004230* bei TSK-E-NO-DEADLINE wird der Maximalwert eingesetzt
004240******************************************************************
004250 C400-CALC-HOURS SECTION.
004260 C400-00.
004270     IF  TSK-E-NO-DEADLINE(C4-I1)
004280         MOVE W-MAX-HOURS TO TSK-E-HOURS-UNTIL(C4-I1)
004290         EXIT SECTION
004300     END-IF
004310
004320     PERFORM U300-JULTAG-BERECHNEN
004330
004340     COMPUTE C9-MINUTE-OF-DAY-D =
004350             (TSK-E-DL-HH(C4-I1) * 60) + TSK-E-DL-MI(C4-I1)
004360
004370     COMPUTE C9-MINUTE-DIFF =
004380             ((C9-DAY-SERIAL-DL - W-RUN-NOW-JULTAG) * 1440)
004390           + (C9-MINUTE-OF-DAY-D - W-RUN-NOW-MINTAG)
004400
004410     COMPUTE TSK-E-HOURS-UNTIL(C4-I1) = C9-MINUTE-DIFF / 60
004420     .
004430 C400-99.
004440     EXIT.
004450
004460******************************************************************
004470* Jultag der Faelligkeit der laufenden Task ermitteln (Praefix
004480* C9, Rechnung ueber K-MONAT-KUM-TAGE und Schaltjahrformel)
004490******************************************************************
004500 U300-JULTAG-BERECHNEN SECTION.
004510 U300-00.
004520     COMPUTE C9-LEAP-DAYS =
004530             ((TSK-E-DL-CCYY(C4-I1) - 1) / 4)
004540           - ((TSK-E-DL-CCYY(C4-I1) - 1) / 100)
004550           + ((TSK-E-DL-CCYY(C4-I1) - 1) / 400)
004560
004570     COMPUTE C9-DAY-SERIAL-DL =
004580             ((TSK-E-DL-CCYY(C4-I1) - 1) * 365)
004590           + C9-LEAP-DAYS
004600           + K-MONAT-KUM-TAGE(TSK-E-DL-MM(C4-I1))
004610           + TSK-E-DL-DD(C4-I1)
004620
004630     IF  TSK-E-DL-MM(C4-I1) > 2
004640         MOVE TSK-E-DL-CCYY(C4-I1) TO W-SJ-CCYY
004650         PERFORM U320-SCHALTJAHR-PRUEFEN
004660         IF  IS-SCHALTJAHR
004670             ADD 1 TO C9-DAY-SERIAL-DL
004680         END-IF
004690     END-IF
004700     .
004710 U300-99.
004720     EXIT.
004730
004740******************************************************************
004750* Schaltjahrpruefung fuer W-SJ-CCYY (ohne FUNCTION MOD - Rest der
004760* Division ueber DIVIDE ... REMAINDER, klassisches Verfahren)
004770******************************************************************
004780 U320-SCHALTJAHR-PRUEFEN SECTION.
004790 U320-00.
004800     DIVIDE  W-SJ-CCYY BY 4   GIVING C4-ANZ REMAINDER W-SJ-REST4
004810     DIVIDE  W-SJ-CCYY BY 100 GIVING C4-ANZ REMAINDER W-SJ-REST100
004820     DIVIDE  W-SJ-CCYY BY 400 GIVING C4-ANZ REMAINDER W-SJ-REST400
004830     IF  (W-SJ-REST4 = ZERO)
004840     AND ((W-SJ-REST100 NOT = ZERO) OR (W-SJ-REST400 = ZERO))
004850         SET IS-SCHALTJAHR TO TRUE
004860     ELSE
004870         SET NICHT-SCHALTJAHR TO TRUE
004880     END-IF
004890     .
004900 U320-99.
004910     EXIT.
004920
004930******************************************************************
004940* Ueberfaellig-Kennzeichen: nur wenn Termin vorhanden, in der
004950* Vergangenheit liegt und die Task noch nicht erledigt ist
004960******************************************************************
004970 C410-CALC-OVERDUE SECTION.
004980 C410-00.
004990     IF  (NOT TSK-E-NO-DEADLINE(C4-I1))
005000     AND (TSK-E-HOURS-UNTIL(C4-I1) < 0)
005010     AND (TSK-E-IS-PENDING(C4-I1))
005020         SET TSK-E-OVERDUE(C4-I1) TO TRUE
005030     ELSE
005040         SET TSK-E-NOT-OVERDUE(C4-I1) TO TRUE
005050     END-IF
005060     .
005070 C410-99.
005080     EXIT.
005090
005100******************************************************************
005110* Prioritaetstext aus TSK-E-PRIORITY
005120******************************************************************
005130 C420-CALC-LABEL SECTION.
005140 C420-00.
005150     EVALUATE TSK-E-PRIORITY(C4-I1)
005160         WHEN 5  MOVE "CRITICAL " TO TSK-E-LABEL(C4-I1)
005170         WHEN 4  MOVE "HIGH     " TO TSK-E-LABEL(C4-I1)
005180         WHEN 3  MOVE "MEDIUM   " TO TSK-E-LABEL(C4-I1)
005190         WHEN 2  MOVE "LOW      " TO TSK-E-LABEL(C4-I1)
005200         WHEN 1  MOVE "VERY LOW " TO TSK-E-LABEL(C4-I1)
005210         WHEN OTHER MOVE "UNKNOWN  " TO TSK-E-LABEL(C4-I1)
005220     END-EVALUATE
005230     .
005240 C420-99.
005250     EXIT.
005260
005270******************************************************************
005280* Gewichtungswert (TSK-E-SCORE) nach Vorgabe:
005290* Score = 0,5*Prioritaet + 0,3*Dringlichkeit + 0,2*Aufwand
005300******************************************************************
005310 C500-CALC-SCORE SECTION.
005320 C500-00.
005330     COMPUTE W-PRIORITY-SCORE ROUNDED =
005340             TSK-E-PRIORITY(C4-I1) / 5.0
005350
005360     IF  TSK-E-NO-DEADLINE(C4-I1)
005370         MOVE 0.1 TO W-URGENCY-SCORE
005380     ELSE
005390         IF  TSK-E-HOURS-UNTIL(C4-I1) < 0
005400             MOVE 1.0 TO W-URGENCY-SCORE
005410         ELSE
005420             IF  TSK-E-HOURS-UNTIL(C4-I1) = 0
005430                 MOVE 0.99 TO W-URGENCY-SCORE
005440             ELSE
005450                 COMPUTE W-DIVISOR ROUNDED =
005460                         1.0 + (TSK-E-HOURS-UNTIL(C4-I1) / 24.0)
005470                 COMPUTE W-URGENCY-SCORE ROUNDED =
005480                         1.0 / W-DIVISOR
005490             END-IF
005500         END-IF
005510     END-IF
005520
005530     COMPUTE W-EFFORT-SCORE ROUNDED =
005540             1.0 / (1.0 + (TSK-E-DURATION(C4-I1) / 60.0))
005550
005560     COMPUTE TSK-E-SCORE(C4-I1) ROUNDED =
005570             (0.5 * W-PRIORITY-SCORE)
005580           + (0.3 * W-URGENCY-SCORE)
005590           + (0.2 * W-EFFORT-SCORE)
005600     .
005610 C500-99.
005620     EXIT.
005630
005640******************************************************************
005650* 1. Sortierlauf (Vorsortierung): absteigend nach TSK-E-SCORE -
005660* Zwischenergebnis, wird durch B300-SORT-BY-REGEL abgeloest
005670******************************************************************
005680 B200-SORT-BY-SCORE SECTION.
005690 B200-00.
005700     IF  TSK-COUNT < 2
005710         EXIT SECTION
005720     END-IF
005730     PERFORM B210-SORT-SCORE-LAUF VARYING C4-I1 FROM 1 BY 1
005740             UNTIL C4-I1 > TSK-COUNT - 1
005750     .
005760 B200-99.
005770     EXIT.
005780
005790 B210-SORT-SCORE-LAUF SECTION.
005800 B210-00.
005810     MOVE C4-I1 TO C4-MAXIDX
005820     PERFORM B220-SCORE-GROESSER VARYING C4-I2 FROM C4-I1 BY 1
005830             UNTIL C4-I2 > TSK-COUNT
005840     IF  C4-MAXIDX NOT = C4-I1
005850         PERFORM B230-SWAP-EINTRAG
005860     END-IF
005870     .
005880 B210-99.
005890     EXIT.
005900
005910 B220-SCORE-GROESSER SECTION.
005920 B220-00.
005930     IF  TSK-E-SCORE(C4-I2) > TSK-E-SCORE(C4-MAXIDX)
005940         MOVE C4-I2 TO C4-MAXIDX
005950     END-IF
005960     .
005970 B220-99.
005980     EXIT.
005990
006000******************************************************************
006010* Zwei Tabelleneintraege tauschen (Praefix TSK-S - Tauschsatz)
006020******************************************************************
006030 B230-SWAP-EINTRAG SECTION.
006040 B230-00.
006050     MOVE TSK-ENTRY(C4-I1)     TO TSK-SWAP-ENTRY
006060     MOVE TSK-ENTRY(C4-MAXIDX) TO TSK-ENTRY(C4-I1)
006070     MOVE TSK-SWAP-ENTRY       TO TSK-ENTRY(C4-MAXIDX)
006080     .
006090 B230-99.
006100     EXIT.
006110
006120******************************************************************
006130* 2. Sortierlauf (endgueltig): ueberfaellig vor faellig vor Score -
006140* dies ist der optimale Arbeitsvorrat
006150******************************************************************
006160 B300-SORT-BY-REGEL SECTION.
006170 B300-00.
006180     IF  TSK-COUNT < 2
006190         EXIT SECTION
006200     END-IF
006210     PERFORM B310-SORT-REGEL-LAUF VARYING C4-I1 FROM 1 BY 1
006220             UNTIL C4-I1 > TSK-COUNT - 1
006230     .
006240 B300-99.
006250     EXIT.
006260
006270 B310-SORT-REGEL-LAUF SECTION.
006280 B310-00.
006290     MOVE C4-I1 TO C4-MAXIDX
006300     PERFORM B320-REGEL-PRUEFEN VARYING C4-I2 FROM C4-I1 BY 1
006310             UNTIL C4-I2 > TSK-COUNT
006320     IF  C4-MAXIDX NOT = C4-I1
006330         PERFORM B230-SWAP-EINTRAG
006340     END-IF
006350     .
006360 B310-99.
006370     EXIT.
006380
006390******************************************************************
006400* Vergleich zweier Tasks nach der Terminregel: liefert in
006410* C4-MAXIDX den Index des Eintrags, der vorne stehen soll
006420******************************************************************
006430 B320-REGEL-PRUEFEN SECTION.
006440 B320-00.
006450     IF  C4-I2 = C4-MAXIDX
006460         EXIT SECTION
006470     END-IF
006480
006490     IF  TSK-E-OVERDUE(C4-I2) AND TSK-E-NOT-OVERDUE(C4-MAXIDX)
006500         MOVE C4-I2 TO C4-MAXIDX
006510         EXIT SECTION
006520     END-IF
006530     IF  TSK-E-NOT-OVERDUE(C4-I2) AND TSK-E-OVERDUE(C4-MAXIDX)
006540         EXIT SECTION
006550     END-IF
006560
006570     IF  TSK-E-HOURS-UNTIL(C4-I2) < TSK-E-HOURS-UNTIL(C4-MAXIDX)
006580         MOVE C4-I2 TO C4-MAXIDX
006590         EXIT SECTION
006600     END-IF
006610     IF  TSK-E-HOURS-UNTIL(C4-I2) > TSK-E-HOURS-UNTIL(C4-MAXIDX)
006620         EXIT SECTION
006630     END-IF
006640
006650     IF  TSK-E-SCORE(C4-I2) > TSK-E-SCORE(C4-MAXIDX)
006660         MOVE C4-I2 TO C4-MAXIDX
006670     END-IF
006680     .
006690 B320-99.
006700     EXIT.
006710
006720******************************************************************
006730* Terminsortierung alleinstehend (nur Faelligkeitsdatum, Tasks
006740* ohne Termin stehen gleichrangig hinten) - eigenstaendige
006750* Hilfsroutine, unabhaengig vom Arbeitsvorrat
006760******************************************************************
006770 B400-SORT-BY-TERMIN SECTION.
006780 B400-00.
006790     IF  TSK-COUNT < 2
006800         EXIT SECTION
006810     END-IF
006820     PERFORM B410-SORT-TERMIN-LAUF VARYING C4-I1 FROM 1 BY 1
006830             UNTIL C4-I1 > TSK-COUNT - 1
006840     .
006850 B400-99.
006860     EXIT.
006870
006880 B410-SORT-TERMIN-LAUF SECTION.
006890 B410-00.
006900     MOVE C4-I1 TO C4-MAXIDX
006910     PERFORM B420-TERMIN-PRUEFEN VARYING C4-I2 FROM C4-I1 BY 1
006920             UNTIL C4-I2 > TSK-COUNT
006930     IF  C4-MAXIDX NOT = C4-I1
006940         PERFORM B230-SWAP-EINTRAG
006950     END-IF
006960     .
006970 B410-99.
006980     EXIT.
006990
007000 B420-TERMIN-PRUEFEN SECTION.
007010 B420-00.
007020     IF  C4-I2 = C4-MAXIDX
007030         EXIT SECTION
007040     END-IF
007050
007060     IF  TSK-E-NO-DEADLINE(C4-I2)
007070         EXIT SECTION
007080     END-IF
007090     IF  TSK-E-NO-DEADLINE(C4-MAXIDX)
007100         MOVE C4-I2 TO C4-MAXIDX
007110         EXIT SECTION
007120     END-IF
007130
007140     IF  TSK-E-DEADLINE-DATE(C4-I2) < TSK-E-DEADLINE-DATE(C4-MAXIDX)
007150         MOVE C4-I2 TO C4-MAXIDX
007160         EXIT SECTION
007170     END-IF
007180     IF  TSK-E-DEADLINE-DATE(C4-I2) = TSK-E-DEADLINE-DATE(C4-MAXIDX)
007190     AND TSK-E-DEADLINE-TIME(C4-I2) < TSK-E-DEADLINE-TIME(C4-MAXIDX)
007200         MOVE C4-I2 TO C4-MAXIDX
007210     END-IF
007220     .
007230 B420-99.
007240     EXIT.
007250
007260******************************************************************
007270* Aufruf COBOL-Utility: GETSTARTUPTEXT - liest das Zeitfenster
007280* (Minuten einer Schicht) aus dem Startup-Text, falls angegeben
007290******************************************************************
007300 P100-GETSTARTUPTEXT SECTION.
007310 P100-00.
007320     MOVE SPACE TO STUP-TEXT
007330     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
007340                                     STUP-TEXT
007350                             GIVING  STUP-RESULT
007360     MOVE K-DEFAULT-MINUTEN TO W-WORK-MINUTEN
007370     EVALUATE STUP-RESULT
007380         WHEN -9999 THRU ZERO
007390**                  ---> A.00.07/2026-02-18 krs: kein Startup-Text,
007400**                  ---> Schichtvorgabe K-DEFAULT-MINUTEN greift
007410                     SET ZEITFENSTER-AKTIV TO TRUE
007420         WHEN OTHER
007430             IF  STUP-TEXT(1:STUP-RESULT) IS NUMERIC
007440                 MOVE STUP-TEXT(1:STUP-RESULT) TO W-WORK-MINUTEN
007450                 IF  W-WORK-MINUTEN > ZERO
007460                     SET ZEITFENSTER-AKTIV TO TRUE
007470                 ELSE
007480                     MOVE K-DEFAULT-MINUTEN TO W-WORK-MINUTEN
007490                     SET ZEITFENSTER-AKTIV TO TRUE
007500                 END-IF
007510             ELSE
007520                 SET ZEITFENSTER-AKTIV TO TRUE
007530             END-IF
007540     END-EVALUATE
007550     .
007560 P100-99.
007570     EXIT.
007580
007590******************************************************************
007600* Taskbestand laden (Unterprogramm STGDRV0O, Operation LOAD)
007610******************************************************************
007620 P200-LOAD-TASKS SECTION.
007630 P200-00.
007640     SET LINK-OP-LOAD TO TRUE
007650     MOVE ZERO TO LINK-RC
007660     CALL "STGDRV0O" USING LINK-REC, TSK-COUNT, TSK-TABLE
007670     IF  LINK-NOK
007680         SET PRG-ABBRUCH TO TRUE
007690     END-IF
007700     .
007710 P200-99.
007720     EXIT.
007730
007740******************************************************************
007750* TIMESTAMP erstellen ("jetzt" fuer den gesamten Lauf)
007760******************************************************************
007770 U200-TIMESTAMP SECTION.
007780 U200-00.
007790     ENTER TAL "TIME" USING TAL-TIME
007800     MOVE CORR TAL-TIME TO TAL-TIME-D
007810     .
007820 U200-99.
007830     EXIT.
007840
007850******************************************************************
007860* "jetzt" als Jultag + Minute-des-Tages ablegen (W-RUN-NOW,
007870* einmal je Lauf - gilt fuer alle Restlaufzeit-Vergleiche)
007880******************************************************************
007890 U210-CALC-RUN-NOW SECTION.
007900 U210-00.
007910     COMPUTE C9-LEAP-DAYS =
007920             ((TAL-JHJJ - 1) / 4)
007930           - ((TAL-JHJJ - 1) / 100)
007940           + ((TAL-JHJJ - 1) / 400)
007950
007960     COMPUTE W-RUN-NOW-JULTAG =
007970             ((TAL-JHJJ - 1) * 365)
007980           + C9-LEAP-DAYS
007990           + K-MONAT-KUM-TAGE(TAL-MM)
008000           + TAL-TT
008010
008020     IF  TAL-MM > 2
008030         MOVE TAL-JHJJ TO W-SJ-CCYY
008040         PERFORM U320-SCHALTJAHR-PRUEFEN
008050         IF  IS-SCHALTJAHR
008060             ADD 1 TO W-RUN-NOW-JULTAG
008070         END-IF
008080     END-IF
008090
008100     COMPUTE W-RUN-NOW-MINTAG = (TAL-HH * 60) + TAL-MI
008110     .
008120 U210-99.
008130     EXIT.
008140
008150******************************************************************
008160* Gesamtaufwand des aktuellen Arbeitsvorrats (Summe TSK-E-DURATION)
008170******************************************************************
008180 U400-SCHEDULE-TOTAL SECTION.
008190 U400-00.
008200     MOVE ZERO TO W-SCHEDULE-MINUTEN
008210     PERFORM U401-TOTAL-AUFSUMMIEREN VARYING C4-I1 FROM 1 BY 1
008220             UNTIL C4-I1 > TSK-COUNT
008230     .
008240 U400-99.
008250     EXIT.
008260
008270 U401-TOTAL-AUFSUMMIEREN SECTION.
008280 U401-00.
008290     ADD TSK-E-DURATION(C4-I1) TO W-SCHEDULE-MINUTEN
008300     .
008310 U401-99.
008320     EXIT.
008330
008340******************************************************************
008350* Machbarkeitspruefung: passt der gesamte Arbeitsvorrat in das
008360* angegebene Zeitfenster (nur Anzeige, keine Fehlerbedingung)
008370******************************************************************
008380 U410-IS-FEASIBLE SECTION.
008390 U410-00.
008400     IF  ZEITFENSTER-AKTIV
008410         MOVE W-SCHEDULE-MINUTEN TO D-NUM7
008420         DISPLAY " GESAMTAUFWAND ARBEITSVORRAT (MIN): " D-NUM7
008430         IF  W-SCHEDULE-MINUTEN <= W-WORK-MINUTEN
008440             DISPLAY " --> PASST VOLLSTAENDIG IN DAS ZEITFENSTER"
008450         ELSE
008460             DISPLAY " --> PASST NICHT VOLLSTAENDIG, SIEHE UNTEN"
008470         END-IF
008480     END-IF
008490     .
008500 U410-99.
008510     EXIT.
008520
008530******************************************************************
008540* Leerer Arbeitsvorrat (keine offenen Tasks vorhanden)
008550******************************************************************
008560 U500-DISPLAY-LEER SECTION.
008570 U500-00.
008580     DISPLAY " "
008590     DISPLAY " KEINE OFFENEN TASKS - ARBEITSVORRAT IST LEER"
008600     DISPLAY " "
008610     .
008620 U500-99.
008630     EXIT.
008640
008650******************************************************************
008660* Ausgabe des optimalen Arbeitsvorrats (SYSOUT)
008670******************************************************************
008680 U600-DISPLAY-VORRAT SECTION.
008690 U600-00.
008700     DISPLAY " "
008710     DISPLAY " ARBEITSVORRAT (OPTIMALE REIHENFOLGE) "
008720     DISPLAY " ----------------------------------------------------"
008730     PERFORM U601-DISPLAY-EINTRAG VARYING C4-I1 FROM 1 BY 1
008740             UNTIL C4-I1 > TSK-COUNT
008750     DISPLAY " ----------------------------------------------------"
008760     .
008770 U600-99.
008780     EXIT.
008790
008800 U601-DISPLAY-EINTRAG SECTION.
008810 U601-00.
008820     MOVE TSK-E-ID(C4-I1)    TO D-NUM6
008830     MOVE TSK-E-TITLE(C4-I1) TO D-TITLE
008840     MOVE TSK-E-LABEL(C4-I1) TO D-PRIORITY-LABEL
008850     MOVE TSK-E-SCORE(C4-I1) TO D-SCORE
008860     IF  TSK-E-OVERDUE(C4-I1)
008870         MOVE "UEB" TO D-FLAG
008880     ELSE
008890         MOVE "   " TO D-FLAG
008900     END-IF
008910     DISPLAY " " D-NUM6 " " D-TITLE " " D-PRIORITY-LABEL
008920             " " D-SCORE " " D-FLAG
008930     .
008940 U601-99.
008950     EXIT.
008960
008970******************************************************************
008980* Ausgabe des zeitlich begrenzten Arbeitsvorrats (Zeitfenster) -
008990* Greedy-Auswahl ueber die bereits optimal sortierte Reihenfolge,
009000* Tasks die nicht mehr passen werden uebersprungen (nicht
009010* verworfen), nachfolgende kleinere Tasks koennen noch passen
009020******************************************************************
009030 U610-DISPLAY-ZEITFENSTER SECTION.
009040 U610-00.
009050     MOVE ZERO TO W-RUN-TOTAL
009060     DISPLAY " "
009070     MOVE W-WORK-MINUTEN TO D-NUM7
009080     DISPLAY " ARBEITSVORRAT FUER ZEITFENSTER VON " D-NUM7 " MIN."
009090     DISPLAY " ----------------------------------------------------"
009100     PERFORM U611-ZEITFENSTER-EINTRAG VARYING C4-I1 FROM 1 BY 1
009110             UNTIL C4-I1 > TSK-COUNT
009120     DISPLAY " ----------------------------------------------------"
009130     .
009140 U610-99.
009150     EXIT.
009160
009170 U611-ZEITFENSTER-EINTRAG SECTION.
009180 U611-00.
009190     IF  W-RUN-TOTAL + TSK-E-DURATION(C4-I1) > W-WORK-MINUTEN
009200         EXIT SECTION
009210     END-IF
009220     ADD TSK-E-DURATION(C4-I1) TO W-RUN-TOTAL
009230     PERFORM U601-DISPLAY-EINTRAG
009240     .
009250 U611-99.
009260     EXIT.
009270
009280******************************************************************
009290* Ausgabe der Terminliste (nur nach Faelligkeitsdatum, eigenstaendig
009300* von der Arbeitsvorrats-Reihenfolge)
009310******************************************************************
009320 U700-DISPLAY-TERMINLISTE SECTION.
009330 U700-00.
009340     DISPLAY " "
009350     DISPLAY " TERMINLISTE (NUR FAELLIGKEITSDATUM) "
009360     DISPLAY " ----------------------------------------------------"
009370     PERFORM U701-TERMIN-EINTRAG VARYING C4-I1 FROM 1 BY 1
009380             UNTIL C4-I1 > TSK-COUNT
009390     DISPLAY " ----------------------------------------------------"
009400     .
009410 U700-99.
009420     EXIT.
009430
009440 U701-TERMIN-EINTRAG SECTION.
009450 U701-00.
009460     MOVE TSK-E-ID(C4-I1)    TO D-NUM6
009470     MOVE TSK-E-TITLE(C4-I1) TO D-TITLE
009480     IF  TSK-E-NO-DEADLINE(C4-I1)
009490         DISPLAY " " D-NUM6 " " D-TITLE " (OHNE TERMIN)"
009500     ELSE
009510         DISPLAY " " D-NUM6 " " D-TITLE " "
009520                 TSK-E-DEADLINE-DATE(C4-I1) "/"
009530                 TSK-E-DEADLINE-TIME(C4-I1)
009540     END-IF
009550     .
009560 U701-99.
009570     EXIT.
009580
009590******************************************************************
009600* ENDE Source-Programm
009610******************************************************************
