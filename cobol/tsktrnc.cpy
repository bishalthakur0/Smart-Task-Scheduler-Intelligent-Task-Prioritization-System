000010*--------------------------------------------------------------*
000020* TSKTRNC -- Satzbild AENDERUNGSAUFTRAG (Datei TRANSAKT-IN),   *
000030*            ein Auftrag pro Satz, Satzlaenge 74 Byte          *
000040*--------------------------------------------------------------*
000050* Vers. | Datum    | von | Kommentar                           *
000060*-------|----------|-----|-------------------------------------*
000070*A.00.00|2026-02-10| krs | Neuerstellung fuer MNTDRV0O, lehnt   * TTR00
000080*       |          |     | sich an TSKRECC an, ergaenzt um      *
000090*       |          |     | Auftragsart und Kennzeichen je Feld  *
000100*       |          |     | ob das Feld im Auftrag enthalten ist *
000110*       |          |     | (Ticket SSFNEW1-0712)                *
000120*--------------------------------------------------------------*
000130 01          TSK-TRN-FILE-REC.
000140     05      TRN-OPERATION       PIC  X(01).
000150         88  TRN-OP-ADD                VALUE "A".
000160         88  TRN-OP-UPDATE             VALUE "U".
000170         88  TRN-OP-COMPLETE           VALUE "C".
000180         88  TRN-OP-PENDING            VALUE "P".
000190         88  TRN-OP-DELETE             VALUE "D".
000200     05      TRN-ID              PIC  9(06).
000210     05      TRN-TITLE           PIC  X(40).
000220     05      TRN-TITLE-KZ        PIC  X(01).
000230         88  TRN-TITLE-SUPPLIED        VALUE "Y".
000240     05      TRN-PRIORITY        PIC  9(01).
000250     05      TRN-PRIORITY-KZ     PIC  X(01).
000260         88  TRN-PRIORITY-SUPPLIED     VALUE "Y".
000270     05      TRN-DEADLINE-DATE   PIC  9(08).
000280     05      TRN-DEADLINE-TIME   PIC  9(04).
000290     05      TRN-DEADLINE-KZ     PIC  X(01).
000300         88  TRN-DEADLINE-SUPPLIED     VALUE "Y".
000310     05      TRN-DURATION        PIC  9(05).
000320     05      TRN-DURATION-KZ     PIC  X(01).
000330         88  TRN-DURATION-SUPPLIED     VALUE "Y".
000340     05                          PIC  X(05).
