000010?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000020?SEARCH  =TALLIB
000030?SEARCH  =TSKLIBTM
000040?NOLMAP, SYMBOLS, INSPECT
000050?SAVE ALL
000060?SAVEABEND
000070?LINES 66
000080?CHECK 3
000090*
000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID. MNTDRV0O.
000130*
000140 AUTHOR. KL.
000150*
000160 INSTALLATION. SSFNEW1 TOOLGRUPPE.
000170*
000180 DATE-WRITTEN. 1990-07-23.
000190*
000200 DATE-COMPILED.
000210*
000220 SECURITY. INTERN - NUR FUER BATCH-BETRIEB.
000230*
000240******************************************************************
000250* Letzte Aenderung :: 2026-08-10
000260* Letzte Version   :: A.00.06
000270* Kurzbeschreibung :: Pflege des Taskbestands (Anlegen, Aendern,
000280*                     Erledigt/Offen setzen, Loeschen) nach
000290*                     Auftragsdatei, anschl. Listen und Statistik
000300*
000310* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
000320*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000330*----------------------------------------------------------------*
000340* Vers. | Datum    | von | Kommentar                              *
000350*-------|----------|-----|----------------------------------------*
000360*A.00.00|1990-07-23| kl  | Neuerstellung, Pflege der Aufgaben-   *MNT00
000370*       |          |     | Kartei ueber Beleglauf AENDERUNGSDATEI  *
000380*A.00.01|1992-04-02| hbr | Abweisung bei unbekannter Task-Nr. statt *MNT01
000390*       |          |     | Programmabbruch (vorher Z002-PROGERR)   *
000400*A.00.02|1998-11-23| kl  | Jahr-2000: Datumspruefung bei Aenderung *MNT02
000410*       |          |     | auf CCYYMMDD umgestellt                 *
000420*A.00.03|2003-09-11| jw  | Vier Bestandslisten (ALLE/OFFEN/      *MNT03
000430*       |          |     | ERLEDIGT/UEBERFAELLIG) ergaenzt          *
000440*A.00.04|2026-02-10| krs | Neu aufgesetzt als eigenstaendiger    *MNT04
000450*       |          |     | Batchlauf MNTDRV0O, Bestand ueber        *
000460*       |          |     | STGDRV0O, Beleg TRANSAKT-IN (TSKTRNC),   *
000470*       |          |     | Quittungsstatistik TSKSTAC (SSFNEW1-0712)*
000480*A.00.05|2026-02-17| krs | Sicherung nach jedem Einzelbeleg statt *MNT05
000490*       |          |     | nur am Laufende (Vorgabe Fachbereich)    *
000500*A.00.06|2026-08-10| krs | Unnoetige Fuellbytes am Ende der       *MNT06
000510*       |          |     | Arbeitsfeld-Gruppen entfernt (COMP-    *
000520*       |          |     | FELDER bis LINK-REC); nur die          *
000530*       |          |     | Plattensaetze fuehren ein Padding.      *
000540*       |          |     | TAL-TIME-N wieder auf TAL-TIME-N16/      *
000550*       |          |     | TAL-TIME-REST zurueckgefuehrt, analog    *
000560*       |          |     | FGOI000E (Revisionsauflage)              *
000570*----------------------------------------------------------------*
000580*
000590* Programmbeschreibung
000600* --------------------
000610* MNTDRV0O laedt den kompletten Taskbestand ueber Unterprogramm
000620* STGDRV0O, verarbeitet die Auftragsdatei TRANSAKT-IN beleg-
000630* weise (Satzbild TSKTRNC) und sichert die Tabelle nach jedem
000640* Beleg wieder komplett ueber STGDRV0O. Unbekannte Task-Nummern
000650* sowie Belege, die die Pruefungen (Prioritaet 1-5, Dauer > 0,
000660* Bezeichnung nicht leer) nicht bestehen, werden abgewiesen und
000670* gezaehlt, der Lauf laeuft weiter. Am Laufende gehen vier
000680* Bestandslisten (ALLE/OFFEN/ERLEDIGT/UEBERFAELLIG) auf SYSOUT
000690* und eine Quittungsstatistik (Satzbild TSKSTAC) auf die Datei
000700* STATISTICS-OUT.
000710*
000720* Die Einplanung (Arbeitsvorrat, Terminliste) ist nicht Aufgabe
000730* dieses Laufs, sondern eigener Folgeschritt MNTDRV0O -> SCHDRV0O
000740* im Ablaufplan (PAUSE-Verkettung im JCL, kein CALL).
000750******************************************************************
000760*
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SPECIAL-NAMES.
000800     SWITCH-15 IS ANZEIGE-VERSION
000810         ON STATUS IS SHOW-VERSION
000820     C01 IS TOP-OF-FORM
000830     CLASS ALPHNUM IS "0123456789"
000840                      "abcdefghijklmnopqrstuvwxyz"
000850                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000860                      " .,;-_!$%&/=*+".
000870
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900     SELECT TSK-TRANSFILE ASSIGN TO "TRANSIN"
000910                ORGANIZATION   IS LINE SEQUENTIAL
000920                ACCESS MODE    IS SEQUENTIAL
000930                FILE STATUS    IS TRN-FILE-STATUS.
000940     SELECT TSK-STATFILE ASSIGN TO "STATOUT"
000950                ORGANIZATION   IS LINE SEQUENTIAL
000960                ACCESS MODE    IS SEQUENTIAL
000970                FILE STATUS    IS STAT-FILE-STATUS.
000980
000990 DATA DIVISION.
001000 FILE SECTION.
001010
001020 FD  TSK-TRANSFILE
001030     RECORD CONTAINS 74 CHARACTERS
001040     LABEL RECORD IS STANDARD.
001050     COPY    TSKTRNC.
001060
001070 FD  TSK-STATFILE
001080     RECORD CONTAINS 32 CHARACTERS
001090     LABEL RECORD IS STANDARD.
001100     COPY    TSKSTAC.
001110
001120 WORKING-STORAGE SECTION.
001130*--------------------------------------------------------------------*
001140* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001150*--------------------------------------------------------------------*
001160 01          COMP-FELDER.
001170     05      C4-ANZ              PIC S9(04) COMP.
001180     05      C4-I1               PIC S9(04) COMP.
001190     05      C4-I2               PIC S9(04) COMP.
001200     05      C4-FOUND            PIC S9(04) COMP.
001210
001220     05      C4-X.
001230      10                         PIC X VALUE LOW-VALUE.
001240      10     C4-X2               PIC X.
001250     05      C4-NUM REDEFINES C4-X
001260                                 PIC S9(04) COMP.
001270
001280 01          COMP6-FELDER.
001290     05      C6-NEXT-ID          PIC S9(06) COMP VALUE 1.
001300     05      C6-REJECT-COUNT     PIC S9(06) COMP VALUE ZERO.
001310
001320 01          COMP9-FELDER.
001330     05      C9-MINUTE-DIFF      PIC S9(09) COMP.
001340     05      C9-DAY-SERIAL-NOW   PIC S9(09) COMP.
001350     05      C9-DAY-SERIAL-DL    PIC S9(09) COMP.
001360     05      C9-LEAP-DAYS        PIC S9(09) COMP.
001370     05      C9-MINUTE-OF-DAY-D  PIC S9(09) COMP.
001380*--------------------------------------------------------------------*
001390* Schaltjahrpruefung (Praefix W-SJ), getrennte Routine weil ohne
001400* FUNCTION MOD gerechnet wird (DIVIDE ... REMAINDER) - analog
001410* SCHDRV0O, hier eigenstaendig gefuehrt (kein gemeinsames Copy)
001420*--------------------------------------------------------------------*
001430 01          SCHALTJAHR-FELDER.
001440     05      W-SJ-CCYY           PIC S9(04) COMP.
001450     05      W-SJ-REST4          PIC S9(04) COMP.
001460     05      W-SJ-REST100        PIC S9(04) COMP.
001470     05      W-SJ-REST400        PIC S9(04) COMP.
001480     05      W-SJ-KZ             PIC  X(01).
001490         88  IS-SCHALTJAHR                    VALUE "Y".
001500         88  NICHT-SCHALTJAHR                 VALUE "N".
001510*--------------------------------------------------------------------*
001520* Statistik-Summierfelder: Praefix W-STAT
001530*--------------------------------------------------------------------*
001540 01          STATISTIK-FELDER.
001550     05      W-STAT-TOTAL        PIC S9(06) COMP VALUE ZERO.
001560     05      W-STAT-COMPLETED    PIC S9(06) COMP VALUE ZERO.
001570     05      W-STAT-PENDING      PIC S9(06) COMP VALUE ZERO.
001580     05      W-STAT-OVERDUE      PIC S9(06) COMP VALUE ZERO.
001590     05      W-STAT-RATE         PIC S9(04)V9(02) COMP VALUE ZERO.
001600*--------------------------------------------------------------------*
001610* Display-Felder: Praefix D
001620*--------------------------------------------------------------------*
001630 01          DISPLAY-FELDER.
001640     05      D-NUM6              PIC  9(06).
001650     05      D-TITLE             PIC  X(40).
001660     05      D-FLAG              PIC  X(03).
001670     05      D-LABEL             PIC  X(09).
001680     05      D-RATE              PIC --9(03).9(02).
001690*--------------------------------------------------------------------*
001700* Felder mit konstantem Inhalt: Praefix K
001710*--------------------------------------------------------------------*
001720 01          KONSTANTE-FELDER.
001730     05      K-MODUL             PIC X(08) VALUE "MNTDRV0O".
001740*--------------------------------------------------------------------*
001750* Conditional-Felder
001760*--------------------------------------------------------------------*
001770 01          SCHALTER.
001780     05      TRN-FILE-STATUS     PIC X(02).
001790         88  TRN-FS-OK                       VALUE "00".
001800         88  TRN-FS-EOF                      VALUE "10".
001810         88  TRN-FS-NOTFOUND                 VALUE "35".
001820     05      STAT-FILE-STATUS    PIC X(02).
001830         88  STAT-FS-OK                      VALUE "00".
001840     05      PRG-STATUS          PIC 9       VALUE ZERO.
001850         88  PRG-OK                          VALUE ZERO.
001860         88  PRG-ABBRUCH                     VALUE 2.
001870     05      W-BELEG-KZ          PIC  X(01).
001880         88  BELEG-GUELTIG                   VALUE "Y".
001890         88  BELEG-UNGUELTIG                 VALUE "N".
001900     05      W-LISTE-MODUS       PIC  X(01).
001910         88  LISTE-ALLE                      VALUE "A".
001920         88  LISTE-OFFEN                     VALUE "P".
001930         88  LISTE-ERLEDIGT                  VALUE "C".
001940         88  LISTE-UEBERFAELLIG              VALUE "O".
001950*--------------------------------------------------------------------*
001960* weitere Arbeitsfelder
001970*--------------------------------------------------------------------*
001980 01          WORK-FELDER.
001990     05      W-DUMMY             PIC  X(02).
002000*--------------------------------------------------------------------*
002010* Datum-Uhrzeitfelder (fuer TAL-Routine), "jetzt" fuer den Lauf
002020*--------------------------------------------------------------------*
002030 01          TAL-TIME.
002040     05      TAL-JHJJMMTT.
002050      10     TAL-JHJJ            PIC S9(04) COMP.
002060      10     TAL-MM              PIC S9(04) COMP.
002070      10     TAL-TT              PIC S9(04) COMP.
002080     05      TAL-HHMI.
002090      10     TAL-HH              PIC S9(04) COMP.
002100      10     TAL-MI              PIC S9(04) COMP.
002110     05      TAL-SS              PIC S9(04) COMP.
002120     05      TAL-HS              PIC S9(04) COMP.
002130     05      TAL-MS              PIC S9(04) COMP.
002140
002150 01          TAL-TIME-D.
002160     05      TAL-JHJJMMTT.
002170        10   TAL-JHJJ            PIC  9(04).
002180        10   TAL-MM              PIC  9(02).
002190        10   TAL-TT              PIC  9(02).
002200     05      TAL-HHMI.
002210        10   TAL-HH              PIC  9(02).
002220        10   TAL-MI              PIC  9(02).
002230     05      TAL-SS              PIC  9(02).
002240     05      TAL-HS              PIC  9(02).
002250     05      TAL-MS              PIC  9(02).
002260 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002270     05      TAL-TIME-N16        PIC  9(16).
002280     05      TAL-TIME-REST       PIC  9(02).
002290*--------------------------------------------------------------------*
002300* "jetzt" als Jultag + Minute-des-Tages (fuer Restlaufzeit-Rechnung)
002310*--------------------------------------------------------------------*
002320 01          W-RUN-NOW.
002330     05      W-RUN-NOW-JULTAG    PIC S9(09) COMP.
002340     05      W-RUN-NOW-MINTAG    PIC S9(09) COMP.
002350*--------------------------------------------------------------------*
002360* Monatstabelle: kumulierte Tage vor Monatsanfang (kein Schaltjahr),
002370* ueber unbenannte Konstanten und REDEFINES aufgebaut - Praefix K
002380*--------------------------------------------------------------------*
002390 01          K-MONAT-KUM-WERTE.
002400     05                    PIC S9(04) COMP VALUE 0.
002410     05                    PIC S9(04) COMP VALUE 31.
002420     05                    PIC S9(04) COMP VALUE 59.
002430     05                    PIC S9(04) COMP VALUE 90.
002440     05                    PIC S9(04) COMP VALUE 120.
002450     05                    PIC S9(04) COMP VALUE 151.
002460     05                    PIC S9(04) COMP VALUE 181.
002470     05                    PIC S9(04) COMP VALUE 212.
002480     05                    PIC S9(04) COMP VALUE 243.
002490     05                    PIC S9(04) COMP VALUE 273.
002500     05                    PIC S9(04) COMP VALUE 304.
002510     05                    PIC S9(04) COMP VALUE 334.
002520 01          K-MONAT-KUM-TABELLE REDEFINES K-MONAT-KUM-WERTE.
002530     05      K-MONAT-KUM-TAGE    PIC S9(04) COMP OCCURS 12 TIMES.
002540*--------------------------------------------------------------------*
002550* Parameter fuer Unterprogramm STGDRV0O (Laden/Sichern Kartei)
002560*--------------------------------------------------------------------*
002570 01          LINK-REC.
002580     05      LINK-OPERATION      PIC  X(01).
002590         88  LINK-OP-LOAD                    VALUE "L".
002600         88  LINK-OP-SAVE                    VALUE "S".
002610     05      LINK-RC             PIC S9(04) COMP.
002620         88  LINK-OK                         VALUE ZERO.
002630         88  LINK-NOK                        VALUE 1 THRU 9999.
002640
002650     COPY    TSKWRKC.
002660
002670 EXTENDED-STORAGE SECTION.
002680 PROCEDURE DIVISION.
002690
002700******************************************************************
002710* Steuerungs-Section
002720******************************************************************
002730 A100-STEUERUNG SECTION.
002740 A100-00.
002750**  ---> wenn SWITCH-15 gesetzt ist
002760**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
002770     IF  SHOW-VERSION
002780         DISPLAY K-MODUL " - Stand " FUNCTION WHEN-COMPILED
002790         STOP RUN
002800     END-IF
002810
002820     PERFORM B000-VORLAUF
002830
002840     IF  PRG-OK
002850         PERFORM B100-VERARBEITUNG
002860     END-IF
002870
002880     PERFORM B090-ENDE
002890
002900     STOP RUN
002910     .
002920 A100-99.
002930     EXIT.
002940
002950******************************************************************
002960* Vorlaufarbeiten: Bestand laden, Zeitbasis und naechste Task-Nr.
002970* ermitteln
002980******************************************************************
002990 B000-VORLAUF SECTION.
003000 B000-00.
003010     INITIALIZE SCHALTER
003020     INITIALIZE STATISTIK-FELDER
003030     MOVE ZERO TO TSK-COUNT
003040
003050     PERFORM U200-TIMESTAMP
003060     PERFORM U210-CALC-RUN-NOW
003070
003080     PERFORM P200-LOAD-TASKS
003090
003100     IF  PRG-OK
003110         PERFORM P300-CALC-NEXT-ID
003120     END-IF
003130     .
003140 B000-99.
003150     EXIT.
003160
003170******************************************************************
003180* Nachlaufarbeiten
003190******************************************************************
003200 B090-ENDE SECTION.
003210 B090-00.
003220     IF  PRG-ABBRUCH
003230         DISPLAY K-MODUL " - Lauf abgebrochen"
003240     ELSE
003250         DISPLAY K-MODUL " - Belege abgewiesen: " C6-REJECT-COUNT
003260     END-IF
003270     .
003280 B090-99.
003290     EXIT.
003300
003310******************************************************************
003320* Hauptverarbeitung: Beleglauf, Listen, Statistik
003330******************************************************************
003340 B100-VERARBEITUNG SECTION.
003350 B100-00.
003360     OPEN INPUT TSK-TRANSFILE
003370
003380     IF  TRN-FS-NOTFOUND
003390**      ---> keine Auftragsdatei vorhanden: Bestand bleibt
003400**      ---> unveraendert, nur Listen und Statistik laufen
003410         CONTINUE
003420     ELSE
003430         IF  NOT TRN-FS-OK
003440             DISPLAY K-MODUL " - OPEN INPUT TRANSIN, STATUS="
003450                     TRN-FILE-STATUS
003460             PERFORM Z001-FILEERR
003470         ELSE
003480             PERFORM B110-TRANS-LOOP
003490                 UNTIL TRN-FS-EOF OR PRG-ABBRUCH
003500             CLOSE TSK-TRANSFILE
003510         END-IF
003520     END-IF
003530
003540     IF  PRG-OK
003550         PERFORM B500-ABLEITEN-ALLE
003560             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > TSK-COUNT
003570         PERFORM B600-DISPLAY-LISTEN
003580         PERFORM B700-STATISTIK
003590     END-IF
003600     .
003610 B100-99.
003620     EXIT.
003630
003640******************************************************************
003650* Einen Beleg aus TRANSAKT-IN lesen und anwenden
003660******************************************************************
003670 B110-TRANS-LOOP SECTION.
003680 B110-00.
003690     READ TSK-TRANSFILE
003700         AT END
003710             SET TRN-FS-EOF TO TRUE
003720     END-READ
003730
003740     IF  TRN-FS-EOF
003750         CONTINUE
003760     ELSE
003770         PERFORM B120-TRANS-ANWENDEN
003780     END-IF
003790     .
003800 B110-99.
003810     EXIT.
003820
003830 B120-TRANS-ANWENDEN SECTION.
003840 B120-00.
003850     EVALUATE TRUE
003860         WHEN TRN-OP-ADD
003870             PERFORM C100-ADD
003880         WHEN TRN-OP-UPDATE
003890             PERFORM C200-UPDATE
003900         WHEN TRN-OP-COMPLETE
003910             PERFORM C300-MARK-COMPLETE
003920         WHEN TRN-OP-PENDING
003930             PERFORM C310-MARK-PENDING
003940         WHEN TRN-OP-DELETE
003950             PERFORM C400-DELETE
003960         WHEN OTHER
003970             DISPLAY K-MODUL " - unbekannte TRN-OPERATION >"
003980                     TRN-OPERATION "< Task-Nr. " TRN-ID
003990             PERFORM Z900-BELEG-ABGEWIESEN
004000             EXIT SECTION
004010     END-EVALUATE
004020
004030     PERFORM P400-SAVE-TASKS
004040     .
004050 B120-99.
004060     EXIT.
004070
004080******************************************************************
004090* Neue Task anlegen (naechste laufende Task-Nr., Pruefung
004100* Prioritaet 1-5, Dauer > 0, Bezeichnung nicht leer)
004110******************************************************************
004120 C100-ADD SECTION.
004130 C100-00.
004140     SET BELEG-GUELTIG TO TRUE
004150
004160     IF  TRN-TITLE = SPACES
004170         SET BELEG-UNGUELTIG TO TRUE
004180     END-IF
004190     IF  TRN-PRIORITY < 1 OR TRN-PRIORITY > 5
004200         SET BELEG-UNGUELTIG TO TRUE
004210     END-IF
004220     IF  TRN-DURATION = ZERO
004230         SET BELEG-UNGUELTIG TO TRUE
004240     END-IF
004250
004260     IF  BELEG-UNGUELTIG
004270         PERFORM Z900-BELEG-ABGEWIESEN
004280         EXIT SECTION
004290     END-IF
004300
004310     ADD 1 TO TSK-COUNT
004320     MOVE C6-NEXT-ID        TO TSK-E-ID (TSK-COUNT)
004330     MOVE TRN-TITLE         TO TSK-E-TITLE (TSK-COUNT)
004340     MOVE TRN-PRIORITY      TO TSK-E-PRIORITY (TSK-COUNT)
004350     MOVE TRN-DEADLINE-DATE TO TSK-E-DEADLINE-DATE (TSK-COUNT)
004360     MOVE TRN-DEADLINE-TIME TO TSK-E-DEADLINE-TIME (TSK-COUNT)
004370     MOVE TRN-DURATION      TO TSK-E-DURATION (TSK-COUNT)
004380     MOVE "N"               TO TSK-E-COMPLETED (TSK-COUNT)
004390     MOVE SPACE             TO TSK-E-OVERDUE-FLAG (TSK-COUNT)
004400     MOVE ZERO              TO TSK-E-HOURS-UNTIL (TSK-COUNT)
004410     MOVE ZERO              TO TSK-E-SCORE (TSK-COUNT)
004420     MOVE SPACES            TO TSK-E-LABEL (TSK-COUNT)
004430     ADD 1 TO C6-NEXT-ID
004440     .
004450 C100-99.
004460     EXIT.
004470
004480******************************************************************
004490* Bestehende Task aendern: nur mitgelieferte Felder (TRN-...-KZ
004500* = "Y") werden ueberschrieben, Pruefung nur fuer gelieferte
004510* Felder, unbekannte Task-Nr. wird abgewiesen
004520******************************************************************
004530 C200-UPDATE SECTION.
004540 C200-00.
004550     PERFORM C900-FIND-BY-ID
004560
004570     IF  C4-FOUND = ZERO
004580         PERFORM Z900-BELEG-ABGEWIESEN
004590         EXIT SECTION
004600     END-IF
004610
004620     SET BELEG-GUELTIG TO TRUE
004630
004640     IF  TRN-TITLE-SUPPLIED AND TRN-TITLE = SPACES
004650         SET BELEG-UNGUELTIG TO TRUE
004660     END-IF
004670     IF  TRN-PRIORITY-SUPPLIED
004680     AND (TRN-PRIORITY < 1 OR TRN-PRIORITY > 5)
004690         SET BELEG-UNGUELTIG TO TRUE
004700     END-IF
004710     IF  TRN-DURATION-SUPPLIED AND TRN-DURATION = ZERO
004720         SET BELEG-UNGUELTIG TO TRUE
004730     END-IF
004740
004750     IF  BELEG-UNGUELTIG
004760         PERFORM Z900-BELEG-ABGEWIESEN
004770         EXIT SECTION
004780     END-IF
004790
004800     IF  TRN-TITLE-SUPPLIED
004810         MOVE TRN-TITLE TO TSK-E-TITLE (C4-FOUND)
004820     END-IF
004830     IF  TRN-PRIORITY-SUPPLIED
004840         MOVE TRN-PRIORITY TO TSK-E-PRIORITY (C4-FOUND)
004850     END-IF
004860     IF  TRN-DEADLINE-SUPPLIED
004870         MOVE TRN-DEADLINE-DATE TO TSK-E-DEADLINE-DATE (C4-FOUND)
004880         MOVE TRN-DEADLINE-TIME TO TSK-E-DEADLINE-TIME (C4-FOUND)
004890     END-IF
004900     IF  TRN-DURATION-SUPPLIED
004910         MOVE TRN-DURATION TO TSK-E-DURATION (C4-FOUND)
004920     END-IF
004930     .
004940 C200-99.
004950     EXIT.
004960
004970******************************************************************
004980* Task als erledigt kennzeichnen (unbekannte Task-Nr. -> Abweisung)
004990******************************************************************
005000 C300-MARK-COMPLETE SECTION.
005010 C300-00.
005020     PERFORM C900-FIND-BY-ID
005030
005040     IF  C4-FOUND = ZERO
005050         PERFORM Z900-BELEG-ABGEWIESEN
005060     ELSE
005070         SET TSK-E-IS-COMPLETE (C4-FOUND) TO TRUE
005080     END-IF
005090     .
005100 C300-99.
005110     EXIT.
005120
005130******************************************************************
005140* Task als offen kennzeichnen (unbekannte Task-Nr. -> Abweisung)
005150******************************************************************
005160 C310-MARK-PENDING SECTION.
005170 C310-00.
005180     PERFORM C900-FIND-BY-ID
005190
005200     IF  C4-FOUND = ZERO
005210         PERFORM Z900-BELEG-ABGEWIESEN
005220     ELSE
005230         SET TSK-E-IS-PENDING (C4-FOUND) TO TRUE
005240     END-IF
005250     .
005260 C310-99.
005270     EXIT.
005280
005290******************************************************************
005300* Task loeschen: nachfolgende Zeilen der Tabelle um eine Position
005310* nach vorn ziehen (unbekannte Task-Nr. -> Abweisung)
005320******************************************************************
005330 C400-DELETE SECTION.
005340 C400-00.
005350     PERFORM C900-FIND-BY-ID
005360
005370     IF  C4-FOUND = ZERO
005380         PERFORM Z900-BELEG-ABGEWIESEN
005390         EXIT SECTION
005400     END-IF
005410
005420     PERFORM C410-DELETE-RUECKEN
005430         VARYING C4-I1 FROM C4-FOUND BY 1
005440         UNTIL C4-I1 > TSK-COUNT - 1
005450
005460     SUBTRACT 1 FROM TSK-COUNT
005470     .
005480 C400-99.
005490     EXIT.
005500
005510 C410-DELETE-RUECKEN SECTION.
005520 C410-00.
005530     MOVE TSK-ENTRY (C4-I1 + 1) TO TSK-ENTRY (C4-I1)
005540     .
005550 C410-99.
005560     EXIT.
005570
005580******************************************************************
005590* Task-Nr. TRN-ID in TSK-TABLE suchen, C4-FOUND = Index oder NULL
005600******************************************************************
005610 C900-FIND-BY-ID SECTION.
005620 C900-00.
005630     MOVE ZERO TO C4-FOUND
005640     PERFORM C910-FIND-VERGLEICH
005650         VARYING C4-I1 FROM 1 BY 1
005660         UNTIL C4-I1 > TSK-COUNT OR C4-FOUND NOT = ZERO
005670     .
005680 C900-99.
005690     EXIT.
005700
005710 C910-FIND-VERGLEICH SECTION.
005720 C910-00.
005730     IF  TSK-E-ID (C4-I1) = TRN-ID
005740         MOVE C4-I1 TO C4-FOUND
005750     END-IF
005760     .
005770 C910-99.
005780     EXIT.
005790
005800******************************************************************
005810* Abgeleitete Felder (Restlaufzeit, Ueberfaellig-Kennzeichen,
005820* Prioritaetstext) fuer eine Tabellenzeile neu ermitteln - fuer
005830* Listen und Statistik, nach jedem Beleglauf
005840******************************************************************
005850 B500-ABLEITEN-ALLE SECTION.
005860 B500-00.
005870     PERFORM C500-CALC-HOURS
005880     PERFORM C510-CALC-OVERDUE
005890     PERFORM C520-CALC-LABEL
005900     .
005910 B500-99.
005920     EXIT.
005930
005940 C500-CALC-HOURS SECTION.
005950 C500-00.
005960     IF  TSK-E-NO-DEADLINE (C4-I1)
005970         MOVE 9999999 TO TSK-E-HOURS-UNTIL (C4-I1)
005980         EXIT SECTION
005990     END-IF
006000
006010     PERFORM U300-JULTAG-BERECHNEN
006020
006030     COMPUTE C9-MINUTE-OF-DAY-D =
006040             (TSK-E-DL-HH (C4-I1) * 60) + TSK-E-DL-MI (C4-I1)
006050
006060     COMPUTE C9-MINUTE-DIFF =
006070             ((C9-DAY-SERIAL-DL - W-RUN-NOW-JULTAG) * 1440)
006080           + (C9-MINUTE-OF-DAY-D - W-RUN-NOW-MINTAG)
006090
006100     COMPUTE TSK-E-HOURS-UNTIL (C4-I1) = C9-MINUTE-DIFF / 60
006110     .
006120 C500-99.
006130     EXIT.
006140
006150******************************************************************
006160* Jultag der Faelligkeit der laufenden Task ermitteln (Praefix
006170* C9, Rechnung ueber K-MONAT-KUM-TAGE und Schaltjahrformel)
006180******************************************************************
006190 U300-JULTAG-BERECHNEN SECTION.
006200 U300-00.
006210     COMPUTE C9-LEAP-DAYS =
006220             ((TSK-E-DL-CCYY (C4-I1) - 1) / 4)
006230           - ((TSK-E-DL-CCYY (C4-I1) - 1) / 100)
006240           + ((TSK-E-DL-CCYY (C4-I1) - 1) / 400)
006250
006260     COMPUTE C9-DAY-SERIAL-DL =
006270             ((TSK-E-DL-CCYY (C4-I1) - 1) * 365)
006280           + C9-LEAP-DAYS
006290           + K-MONAT-KUM-TAGE (TSK-E-DL-MM (C4-I1))
006300           + TSK-E-DL-DD (C4-I1)
006310
006320     IF  TSK-E-DL-MM (C4-I1) > 2
006330         MOVE TSK-E-DL-CCYY (C4-I1) TO W-SJ-CCYY
006340         PERFORM U320-SCHALTJAHR-PRUEFEN
006350         IF  IS-SCHALTJAHR
006360             ADD 1 TO C9-DAY-SERIAL-DL
006370         END-IF
006380     END-IF
006390     .
006400 U300-99.
006410     EXIT.
006420
006430******************************************************************
006440* Schaltjahrpruefung fuer W-SJ-CCYY (ohne FUNCTION MOD - Rest der
006450* Division ueber DIVIDE ... REMAINDER, klassisches Verfahren)
006460******************************************************************
006470 U320-SCHALTJAHR-PRUEFEN SECTION.
006480 U320-00.
006490     DIVIDE  W-SJ-CCYY BY 4   GIVING C4-ANZ REMAINDER W-SJ-REST4
006500     DIVIDE  W-SJ-CCYY BY 100 GIVING C4-ANZ REMAINDER W-SJ-REST100
006510     DIVIDE  W-SJ-CCYY BY 400 GIVING C4-ANZ REMAINDER W-SJ-REST400
006520     IF  (W-SJ-REST4 = ZERO)
006530     AND ((W-SJ-REST100 NOT = ZERO) OR (W-SJ-REST400 = ZERO))
006540         SET IS-SCHALTJAHR TO TRUE
006550     ELSE
006560         SET NICHT-SCHALTJAHR TO TRUE
006570     END-IF
006580     .
006590 U320-99.
006600     EXIT.
006610
006620******************************************************************
006630* Ueberfaellig-Kennzeichen: nur wenn Termin vorhanden, in der
006640* Vergangenheit liegt und die Task noch nicht erledigt ist
006650******************************************************************
006660 C510-CALC-OVERDUE SECTION.
006670 C510-00.
006680     IF  (NOT TSK-E-NO-DEADLINE (C4-I1))
006690     AND (TSK-E-HOURS-UNTIL (C4-I1) < 0)
006700     AND (TSK-E-IS-PENDING (C4-I1))
006710         SET TSK-E-OVERDUE (C4-I1) TO TRUE
006720     ELSE
006730         SET TSK-E-NOT-OVERDUE (C4-I1) TO TRUE
006740     END-IF
006750     .
006760 C510-99.
006770     EXIT.
006780
006790******************************************************************
006800* Prioritaetstext aus TSK-E-PRIORITY
006810******************************************************************
006820 C520-CALC-LABEL SECTION.
006830 C520-00.
006840     EVALUATE TSK-E-PRIORITY (C4-I1)
006850         WHEN 5  MOVE "CRITICAL " TO TSK-E-LABEL (C4-I1)
006860         WHEN 4  MOVE "HIGH     " TO TSK-E-LABEL (C4-I1)
006870         WHEN 3  MOVE "MEDIUM   " TO TSK-E-LABEL (C4-I1)
006880         WHEN 2  MOVE "LOW      " TO TSK-E-LABEL (C4-I1)
006890         WHEN 1  MOVE "VERY LOW " TO TSK-E-LABEL (C4-I1)
006900         WHEN OTHER MOVE "UNKNOWN  " TO TSK-E-LABEL (C4-I1)
006910     END-EVALUATE
006920     .
006930 C520-99.
006940     EXIT.
006950
006960******************************************************************
006970* Vier Bestandslisten auf SYSOUT: ALLE, OFFEN, ERLEDIGT,
006980* UEBERFAELLIG
006990******************************************************************
007000 B600-DISPLAY-LISTEN SECTION.
007010 B600-00.
007020     SET LISTE-ALLE TO TRUE
007030     PERFORM B610-DISPLAY-LISTE
007040     SET LISTE-OFFEN TO TRUE
007050     PERFORM B610-DISPLAY-LISTE
007060     SET LISTE-ERLEDIGT TO TRUE
007070     PERFORM B610-DISPLAY-LISTE
007080     SET LISTE-UEBERFAELLIG TO TRUE
007090     PERFORM B610-DISPLAY-LISTE
007100     .
007110 B600-99.
007120     EXIT.
007130
007140 B610-DISPLAY-LISTE SECTION.
007150 B610-00.
007160     EVALUATE TRUE
007170         WHEN LISTE-ALLE
007180             DISPLAY "*** BESTANDSLISTE - ALLE TASKS ***"
007190         WHEN LISTE-OFFEN
007200             DISPLAY "*** BESTANDSLISTE - OFFENE TASKS ***"
007210         WHEN LISTE-ERLEDIGT
007220             DISPLAY "*** BESTANDSLISTE - ERLEDIGTE TASKS ***"
007230         WHEN LISTE-UEBERFAELLIG
007240             DISPLAY "*** BESTANDSLISTE - UEBERFAELLIGE TASKS ***"
007250     END-EVALUATE
007260
007270     IF  TSK-COUNT = ZERO
007280         DISPLAY "   (Bestand leer)"
007290     ELSE
007300         PERFORM B620-DISPLAY-EINTRAG
007310             VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > TSK-COUNT
007320     END-IF
007330     .
007340 B610-99.
007350     EXIT.
007360
007370 B620-DISPLAY-EINTRAG SECTION.
007380 B620-00.
007390     EVALUATE TRUE
007400         WHEN LISTE-ALLE
007410             PERFORM U600-DISPLAY-ZEILE
007420         WHEN LISTE-OFFEN
007430             IF  TSK-E-IS-PENDING (C4-I1)
007440                 PERFORM U600-DISPLAY-ZEILE
007450             END-IF
007460         WHEN LISTE-ERLEDIGT
007470             IF  TSK-E-IS-COMPLETE (C4-I1)
007480                 PERFORM U600-DISPLAY-ZEILE
007490             END-IF
007500         WHEN LISTE-UEBERFAELLIG
007510             IF  TSK-E-OVERDUE (C4-I1)
007520                 PERFORM U600-DISPLAY-ZEILE
007530             END-IF
007540     END-EVALUATE
007550     .
007560 B620-99.
007570     EXIT.
007580
007590 U600-DISPLAY-ZEILE SECTION.
007600 U600-00.
007610     MOVE TSK-E-ID (C4-I1)     TO D-NUM6
007620     MOVE TSK-E-TITLE (C4-I1)  TO D-TITLE
007630     MOVE TSK-E-LABEL (C4-I1)  TO D-LABEL
007640     IF  TSK-E-OVERDUE (C4-I1)
007650         MOVE "UEB" TO D-FLAG
007660     ELSE
007670         MOVE SPACES TO D-FLAG
007680     END-IF
007690
007700     DISPLAY "   " D-NUM6 " " D-TITLE " " D-LABEL " " D-FLAG
007710     .
007720 U600-99.
007730     EXIT.
007740
007750******************************************************************
007760* Quittungsstatistik aufsummieren und nach STATISTICS-OUT
007770* schreiben (ein Satz je Lauf, Quote auf 2 Dez.-Stellen gerundet)
007780******************************************************************
007790 B700-STATISTIK SECTION.
007800 B700-00.
007810     PERFORM B710-STATS-AUFSUMMIEREN
007820         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > TSK-COUNT
007830
007840     IF  W-STAT-TOTAL = ZERO
007850         MOVE ZERO TO W-STAT-RATE
007860     ELSE
007870         COMPUTE W-STAT-RATE ROUNDED =
007880                 (W-STAT-COMPLETED / W-STAT-TOTAL) * 100
007890     END-IF
007900
007910     MOVE W-STAT-TOTAL     TO STAT-TOTAL-TASKS
007920     MOVE W-STAT-COMPLETED TO STAT-COMPLETED-TASKS
007930     MOVE W-STAT-PENDING   TO STAT-PENDING-TASKS
007940     MOVE W-STAT-OVERDUE   TO STAT-OVERDUE-TASKS
007950     MOVE W-STAT-RATE      TO STAT-COMPLETION-RATE
007960
007970     MOVE W-STAT-RATE TO D-RATE
007980     DISPLAY "*** STATISTIK *** GESAMT=" W-STAT-TOTAL
007990             " ERLEDIGT=" W-STAT-COMPLETED
008000             " OFFEN=" W-STAT-PENDING
008010             " UEBERFAELLIG=" W-STAT-OVERDUE
008020             " QUOTE=" D-RATE
008030
008040     PERFORM P500-WRITE-STATISTIK
008050     .
008060 B700-99.
008070     EXIT.
008080
008090 B710-STATS-AUFSUMMIEREN SECTION.
008100 B710-00.
008110     ADD 1 TO W-STAT-TOTAL
008120     IF  TSK-E-IS-COMPLETE (C4-I1)
008130         ADD 1 TO W-STAT-COMPLETED
008140     ELSE
008150         ADD 1 TO W-STAT-PENDING
008160     END-IF
008170     IF  TSK-E-OVERDUE (C4-I1)
008180         ADD 1 TO W-STAT-OVERDUE
008190     END-IF
008200     .
008210 B710-99.
008220     EXIT.
008230
008240******************************************************************
008250* Bestand laden (STGDRV0O, LINK-OP-LOAD)
008260******************************************************************
008270 P200-LOAD-TASKS SECTION.
008280 P200-00.
008290     SET LINK-OP-LOAD TO TRUE
008300     MOVE ZERO TO LINK-RC
008310     CALL "STGDRV0O" USING LINK-REC, TSK-COUNT, TSK-TABLE
008320     IF  LINK-NOK
008330         SET PRG-ABBRUCH TO TRUE
008340     END-IF
008350     .
008360 P200-99.
008370     EXIT.
008380
008390******************************************************************
008400* Naechste freie Task-Nr. ermitteln (hoechste vorhandene Nr. + 1,
008410* 1 wenn Bestand leer)
008420******************************************************************
008430 P300-CALC-NEXT-ID SECTION.
008440 P300-00.
008450     MOVE 1 TO C6-NEXT-ID
008460     PERFORM P310-NEXT-ID-PRUEFEN
008470         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > TSK-COUNT
008480     .
008490 P300-99.
008500     EXIT.
008510
008520 P310-NEXT-ID-PRUEFEN SECTION.
008530 P310-00.
008540     IF  TSK-E-ID (C4-I1) >= C6-NEXT-ID
008550         COMPUTE C6-NEXT-ID = TSK-E-ID (C4-I1) + 1
008560     END-IF
008570     .
008580 P310-99.
008590     EXIT.
008600
008610******************************************************************
008620* Bestand sichern (STGDRV0O, LINK-OP-SAVE) - nach jedem Beleg
008630******************************************************************
008640 P400-SAVE-TASKS SECTION.
008650 P400-00.
008660     SET LINK-OP-SAVE TO TRUE
008670     MOVE ZERO TO LINK-RC
008680     CALL "STGDRV0O" USING LINK-REC, TSK-COUNT, TSK-TABLE
008690     IF  LINK-NOK
008700         SET PRG-ABBRUCH TO TRUE
008710     END-IF
008720     .
008730 P400-99.
008740     EXIT.
008750
008760******************************************************************
008770* Quittungsstatistik schreiben (ein Satz je Lauf)
008780******************************************************************
008790 P500-WRITE-STATISTIK SECTION.
008800 P500-00.
008810     OPEN OUTPUT TSK-STATFILE
008820
008830     IF  NOT STAT-FS-OK
008840         DISPLAY K-MODUL " - OPEN OUTPUT STATOUT, STATUS="
008850                 STAT-FILE-STATUS
008860         PERFORM Z001-FILEERR
008870     ELSE
008880         WRITE TSK-STAT-FILE-REC
008890         IF  NOT STAT-FS-OK
008900             DISPLAY K-MODUL " - WRITE STATOUT, STATUS="
008910                     STAT-FILE-STATUS
008920             PERFORM Z001-FILEERR
008930         END-IF
008940         CLOSE TSK-STATFILE
008950     END-IF
008960     .
008970 P500-99.
008980     EXIT.
008990
009000******************************************************************
009010* TIMESTAMP erstellen ("jetzt" fuer den gesamten Lauf)
009020******************************************************************
009030 U200-TIMESTAMP SECTION.
009040 U200-00.
009050     ENTER TAL "TIME" USING TAL-TIME
009060     MOVE CORR TAL-TIME TO TAL-TIME-D
009070     .
009080 U200-99.
009090     EXIT.
009100
009110******************************************************************
009120* "jetzt" als Jultag + Minute-des-Tages ablegen (W-RUN-NOW,
009130* einmal je Lauf - gilt fuer alle Restlaufzeit-Vergleiche)
009140******************************************************************
009150 U210-CALC-RUN-NOW SECTION.
009160 U210-00.
009170     COMPUTE C9-LEAP-DAYS =
009180             ((TAL-JHJJ - 1) / 4)
009190           - ((TAL-JHJJ - 1) / 100)
009200           + ((TAL-JHJJ - 1) / 400)
009210
009220     COMPUTE W-RUN-NOW-JULTAG =
009230             ((TAL-JHJJ - 1) * 365)
009240           + C9-LEAP-DAYS
009250           + K-MONAT-KUM-TAGE (TAL-MM)
009260           + TAL-TT
009270
009280     IF  TAL-MM > 2
009290         MOVE TAL-JHJJ TO W-SJ-CCYY
009300         PERFORM U320-SCHALTJAHR-PRUEFEN
009310         IF  IS-SCHALTJAHR
009320             ADD 1 TO W-RUN-NOW-JULTAG
009330         END-IF
009340     END-IF
009350
009360     COMPUTE W-RUN-NOW-MINTAG = (TAL-HH * 60) + TAL-MI
009370     .
009380 U210-99.
009390     EXIT.
009400
009410******************************************************************
009420* Beleg-Abweisung zaehlen (kein Programmabbruch)
009430******************************************************************
009440 Z900-BELEG-ABGEWIESEN SECTION.
009450 Z900-00.
009460     ADD 1 TO C6-REJECT-COUNT
009470     .
009480 Z900-99.
009490     EXIT.
009500
009510******************************************************************
009520* Datei-Fehlerbehandlung
009530******************************************************************
009540 Z001-FILEERR SECTION.
009550 Z001-00.
009560     SET PRG-ABBRUCH TO TRUE
009570     .
009580 Z001-99.
009590     EXIT.
009600******************************************************************
009610* ENDE Source-Programm
009620******************************************************************
