000010*--------------------------------------------------------------*
000020* TSKWRKC  -- Arbeitstabelle der Tasks (In-Memory) fuer        *
000030*            SCHDRV0O, MNTDRV0O und STGDRV0O, inkl.            *
000040*            abgeleiteter Felder                               *
000050*--------------------------------------------------------------*
000060* Vers. | Datum    | von | Kommentar                           *
000070*-------|----------|-----|-------------------------------------*
000080*A.00.00|1987-06-09| hbr | Neuerstellung (max. 200 Eintraege)   * TWK00
000090*A.00.01|1994-09-30| pkl | Tabelle auf OCCURS ... DEPENDING ON *  TWK01
000100*       |          |     | umgestellt (vorher feste OCCURS 200)*
000110*A.00.02|1998-11-23| kl  | Jahr-2000: Datumsteile CCYY/MM/DD    * TWK02
000120*A.00.03|2026-02-03| krs | Abgeleitete Felder (HOURS-UNTIL,     * TWK03
000130*       |          |     | OVERDUE-FLAG, SCORE, LABEL) ergaenzt *
000140*       |          |     | fuer SCHDRV0O (Ticket SSFNEW1-0711)  *
000150*A.00.04|2026-02-11| jw  | TSK-E-SCORE auf 6 Dezimalstellen     * TWK04
000160*       |          |     | erweitert (Ticket SSFNEW1-0714)      *
000170*--------------------------------------------------------------*
000180 01          TSK-COUNT           PIC S9(04) COMP VALUE ZERO.
000190 01          TSK-MAX-ENTRIES     PIC S9(04) COMP VALUE 2000.
000200*--------------------------------------------------------------*
000210* Tabelle: Praefix TSK-E fuer eine einzelne Task-Zeile         *
000220*--------------------------------------------------------------*
000230 01          TSK-TABLE.
000240     05      TSK-ENTRY           OCCURS 1 TO 2000 TIMES
000250                                 DEPENDING ON TSK-COUNT
000260                                 INDEXED BY TSK-IDX.
000270         10  TSK-E-ID            PIC  9(06).
000280         10  TSK-E-TITLE         PIC  X(40).
000290         10  TSK-E-PRIORITY      PIC  9(01).
000300             88 TSK-E-PRIORITY-VALID     VALUES 1 THRU 5.
000310         10  TSK-E-DEADLINE-DATE PIC  9(08).
000320             88 TSK-E-NO-DEADLINE        VALUE ZERO.
000330         10  TSK-E-DL-DATE-X REDEFINES TSK-E-DEADLINE-DATE.
000340             15 TSK-E-DL-CCYY    PIC  9(04).
000350             15 TSK-E-DL-MM      PIC  9(02).
000360             15 TSK-E-DL-DD      PIC  9(02).
000370         10  TSK-E-DEADLINE-TIME PIC  9(04).
000380         10  TSK-E-DL-TIME-X REDEFINES TSK-E-DEADLINE-TIME.
000390             15 TSK-E-DL-HH      PIC  9(02).
000400             15 TSK-E-DL-MI      PIC  9(02).
000410         10  TSK-E-DURATION      PIC  9(05).
000420         10  TSK-E-COMPLETED     PIC  X(01).
000430             88 TSK-E-IS-COMPLETE        VALUE "Y".
000440             88 TSK-E-IS-PENDING         VALUE "N".
000450*           --->  ab hier: abgeleitete Felder, nicht auf Platte
000460         10  TSK-E-HOURS-UNTIL   PIC S9(07) COMP.
000470         10  TSK-E-OVERDUE-FLAG  PIC  X(01).
000480             88 TSK-E-OVERDUE            VALUE "Y".
000490             88 TSK-E-NOT-OVERDUE        VALUE "N".
000500         10  TSK-E-SCORE         PIC S9(03)V9(06) COMP.
000510         10  TSK-E-LABEL         PIC  X(09).
000520         10                      PIC  X(05).
