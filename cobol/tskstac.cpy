000010*--------------------------------------------------------------*
000020* TSKSTAC  -- Satzbild STATISTICS-RECORD (Datei STATISTICS-OUT)*
000030*            Feste Satzlaenge 32 Byte, ein Satz pro Lauf       *
000040*--------------------------------------------------------------*
000050* Vers. | Datum    | von | Kommentar                           *
000060*-------|----------|-----|-------------------------------------*
000070*A.00.00|1987-06-09| hbr | Neuerstellung                        * TST00
000080*A.00.01|1998-11-23| kl  | Jahr-2000: keine Aenderung notwendig,* TST01
000090*       |          |     | Pruefvermerk nach Audit              *
000100*A.00.02|2026-02-03| krs | Genutzt durch MNTDRV0O (Ticket       * TST02
000110*       |          |     | SSFNEW1-0712)                        *
000120*A.00.03|2026-02-17| krs | Fuellbytes auf Satzende ergaenzt (2B)* TST03
000130*--------------------------------------------------------------*
000140 01          TSK-STAT-FILE-REC.
000150     05      STAT-TOTAL-TASKS        PIC 9(06).
000160     05      STAT-COMPLETED-TASKS    PIC 9(06).
000170     05      STAT-PENDING-TASKS      PIC 9(06).
000180     05      STAT-OVERDUE-TASKS      PIC 9(06).
000190     05      STAT-COMPLETION-RATE    PIC 9(04)V9(02).
000200     05                              PIC  X(02).
