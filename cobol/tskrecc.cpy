000010*--------------------------------------------------------------*
000020* TSKRECC  -- Satzbild TASK-RECORD (Datei TASKS-IN/TASKS-OUT)  *
000030*            Feste Satzlaenge 67 Byte, LINE SEQUENTIAL         *
000040*--------------------------------------------------------------*
000050* Vers. | Datum    | von | Kommentar                           *
000060*-------|----------|-----|-------------------------------------*
000070*A.00.00|1987-06-09| hbr | Neuerstellung fuer WORKLIST-Batch    * TRC00
000080*A.00.01|1991-02-14| hbr | TASK-PRIORITY auf 1 Stelle verkuerzt * TRC01
000090*A.00.02|1998-11-23| kl  | Jahr-2000: TASK-DEADLINE-DATE von    * TRC02
000100*       |          |     | JJMMTT auf CCYYMMDD umgestellt       *
000110*A.00.03|2006-05-02| jw  | 88 TSK-NO-DEADLINE ergaenzt          * TRC03
000120*A.00.04|2026-02-03| krs | Neu genutzt durch SCHDRV0O/MNTDRV0O/ * TRC04
000130*       |          |     | STGDRV0O (Ticket SSFNEW1-0711)       *
000140*A.00.05|2026-02-17| krs | Fuellbytes auf Satzende ergaenzt (2B) *TRC05
000150*--------------------------------------------------------------*
000160 01          TSK-FILE-REC.
000170     05      TSK-ID              PIC  9(06).
000180     05      TSK-TITLE           PIC  X(40).
000190     05      TSK-PRIORITY        PIC  9(01).
000200         88  TSK-PRIORITY-VALID       VALUES 1 THRU 5.
000210     05      TSK-DEADLINE-DATE   PIC  9(08).
000220         88  TSK-NO-DEADLINE           VALUE ZERO.
000230     05      TSK-DEADLINE-TIME   PIC  9(04).
000240     05      TSK-DURATION        PIC  9(05).
000250     05      TSK-COMPLETED       PIC  X(01).
000260         88  TSK-IS-COMPLETE           VALUE "Y".
000270         88  TSK-IS-PENDING            VALUE "N".
000280     05                          PIC  X(02).
