000010?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000020?SEARCH  =TALLIB
000030?SEARCH  =ASC2EBC
000040?SEARCH  =EBC2ASC
000050?SEARCH  =TSKLIBTM
000060?NOLMAP, SYMBOLS, INSPECT
000070?SAVE ALL
000080?SAVEABEND
000090?LINES 66
000100?CHECK 3
000110*
000120 IDENTIFICATION DIVISION.
000130*
000140 PROGRAM-ID. STGDRV0O.
000150 AUTHOR. H BRAUER.
000160 INSTALLATION. SSFNEW1 TOOLGRUPPE.
000170 DATE-WRITTEN. 1987-06-09.
000180 DATE-COMPILED.
000190 SECURITY. INTERN - NUR FUER BATCH-BETRIEB.
000200*
000210*****************************************************************
000220* Letzte Aenderung :: 2026-08-10
000230* Letzte Version   :: A.00.04
000240* Kurzbeschreibung :: Ablage-Driver (frueher: WORKLIST-Ablage)
000250* Auftrag          :: SSFNEW1
000260* Package          :: TOOL
000270*
000280* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000290*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000300*----------------------------------------------------------------*
000310* Vers. | Datum    | von | Kommentar                             *
000320*-------|----------|-----|---------------------------------------*
000330*A.00.00|1987-06-09| hbr | Neuerstellung, Ablage der Aufgaben-   *STG00
000340*       |          |     | Kartei (Batch-Nachtlauf)              *
000350*A.00.01|1998-11-23| kl  | Jahr-2000: Datumspruefung bei Laden   *STG01
000360*       |          |     | auf CCYYMMDD umgestellt               *
000370*A.00.02|2005-03-11| jw  | Status 35 (Datei fehlt) beim Laden    *STG02
000380*       |          |     | jetzt DISPLAY statt stillschweigend    *
000390*       |          |     | uebergangen (Revisionsauflage)        *
000400*A.00.03|2026-02-03| krs | Umbenennung zu STGDRV0O, LINK-REC auf *STG03
000410*       |          |     | LOAD/SAVE-Schalter, TSK-TABLE ueber    *
000420*       |          |     | TSKWRKC (SSFNEW1-0711)                 *
000430*A.00.04|2026-08-10| krs | Unnoetige Fuellbytes am Ende der       *STG04
000440*       |          |     | Arbeitsfeld-Gruppen entfernt - nur     *
000450*       |          |     | die Plattensaetze behalten ihr         *
000460*       |          |     | Padding (Revisionsauflage)             *
000470*----------------------------------------------------------------*
000480*
000490* Programmbeschreibung
000500* --------------------
000510*
000520* Liest/schreibt die Aufgaben-Kartei (Datei TASKFILE, Satzbild
000530* TSKRECC) aus bzw. in die Arbeitstabelle TSK-TABLE.  Wird per
000540* CALL aus SCHDRV0O/MNTDRV0O angesprungen, nie direkt gestartet.
000550* Aufruf:  CALL "STGDRV0O" USING LINK-REC, TSK-COUNT, TSK-TABLE.
000560*          Operation "L"=Laden, "S"=Sichern; fehlt die Datei,
000570*          liefert STGDRV0O beim Laden eine leere Tabelle.
000580*
000590******************************************************************
000600*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     SWITCH-15 IS ANZEIGE-VERSION
000650         ON STATUS IS SHOW-VERSION
000660     C01 IS TOP-OF-FORM
000670     CLASS ALPHNUM IS "0123456789"
000680                      "abcdefghijklmnopqrstuvwxyz"
000690                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000700                      " .,;-_!$%&/=*+".
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT TSK-TASKFILE ASSIGN TO "TASKFILE"
000750                ORGANIZATION   IS LINE SEQUENTIAL
000760                ACCESS MODE    IS SEQUENTIAL
000770                FILE STATUS    IS TSK-FILE-STATUS.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810
000820 FD  TSK-TASKFILE
000830     RECORD CONTAINS 67 CHARACTERS
000840     LABEL RECORD IS STANDARD.
000850     COPY    TSKRECC.
000860
000870 WORKING-STORAGE SECTION.
000880*--------------------------------------------------------------------*
000890* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000900*--------------------------------------------------------------------*
000910 01          COMP-FELDER.
000920     05      C4-ANZ              PIC S9(04) COMP.
000930     05      C4-COUNT            PIC S9(04) COMP.
000940     05      C4-TRUNC            PIC S9(04) COMP VALUE ZERO.
000950
000960     05      C4-X.
000970      10                         PIC X VALUE LOW-VALUE.
000980      10     C4-X2               PIC X.
000990     05      C4-NUM REDEFINES C4-X
001000                                 PIC S9(04) COMP.
001010
001020* (weiteres REDEFINES: s. TSKWRKC - TSK-E-DL-DATE-X / -TIME-X,
001030*  die ueber LINK-REC eingebracht werden.)
001040*--------------------------------------------------------------------*
001050* Display-Felder: Praefix D
001060*--------------------------------------------------------------------*
001070 01          DISPLAY-FELDER.
001080     05      D-NUM4              PIC -9(04).
001090     05      D-NUM6              PIC  9(06).
001100*--------------------------------------------------------------------*
001110* Felder mit konstantem Inhalt: Praefix K
001120*--------------------------------------------------------------------*
001130 01          KONSTANTE-FELDER.
001140     05      K-MODUL             PIC X(08) VALUE "STGDRV0O".
001150*--------------------------------------------------------------------*
001160* Conditional-Felder
001170*--------------------------------------------------------------------*
001180 01          SCHALTER.
001190     05      TSK-FILE-STATUS     PIC X(02).
001200         88  TSK-FS-OK                       VALUE "00".
001210         88  TSK-FS-EOF                      VALUE "10".
001220         88  TSK-FS-NOTFOUND                 VALUE "35".
001230     05      PRG-STATUS          PIC 9       VALUE ZERO.
001240         88  PRG-OK                          VALUE ZERO.
001250         88  PRG-ABBRUCH                     VALUE 2.
001260*--------------------------------------------------------------------*
001270* weitere Arbeitsfelder
001280*--------------------------------------------------------------------*
001290 01          WORK-FELDER.
001300     05      W-DUMMY             PIC X(02).
001310
001320*--------------------------------------------------------------------*
001330* Parameter fuer Uebergabe aus dem rufenden Programm
001340*--------------------------------------------------------------------*
001350 LINKAGE SECTION.
001360 01          LINK-REC.
001370     05      LINK-OPERATION      PIC X(01).
001380         88  LINK-OP-LOAD                    VALUE "L".
001390         88  LINK-OP-SAVE                    VALUE "S".
001400     05      LINK-RC             PIC S9(04) COMP.
001410         88  LINK-OK                         VALUE ZERO.
001420         88  LINK-NOK                        VALUE 1 THRU 9999.
001430
001440     COPY    TSKWRKC.
001450
001460 PROCEDURE DIVISION USING LINK-REC TSK-COUNT TSK-TABLE.
001470******************************************************************
001480* Steuerungs-Section
001490******************************************************************
001500 A100-STEUERUNG SECTION.
001510 A100-00.
001520     MOVE ZERO TO LINK-RC
001530     INITIALIZE SCHALTER
001540
001550     EVALUATE TRUE
001560         WHEN LINK-OP-LOAD
001570             PERFORM B100-LOAD
001580         WHEN LINK-OP-SAVE
001590             PERFORM B200-SAVE
001600         WHEN OTHER
001610             DISPLAY K-MODUL " - unbekannte LINK-OPERATION >"
001620                     LINK-OPERATION "<"
001630             PERFORM Z002-PROGERR
001640     END-EVALUATE
001650
001660     IF PRG-ABBRUCH
001670         MOVE 9999 TO LINK-RC
001680     END-IF
001690     EXIT PROGRAM
001700     .
001710 A100-99.
001720     EXIT.
001730******************************************************************
001740* Laden der kompletten Aufgaben-Kartei in TSK-TABLE
001750******************************************************************
001760 B100-LOAD SECTION.
001770 B100-00.
001780     MOVE ZERO TO TSK-COUNT
001790     MOVE ZERO TO C4-TRUNC
001800
001810     OPEN INPUT TSK-TASKFILE
001820
001830     IF TSK-FS-NOTFOUND
001840**      ---> Datei fehlt: leere Tabelle, kein Fehler (A.00.02 jw)
001850         DISPLAY K-MODUL " - TASKFILE nicht vorhanden, leere Tabelle"
001860         CONTINUE
001870     ELSE
001880         IF NOT TSK-FS-OK
001890             DISPLAY K-MODUL " - OPEN INPUT TASKFILE, STATUS="
001900                     TSK-FILE-STATUS
001910             PERFORM Z001-FILEERR
001920         ELSE
001930             PERFORM B110-LOAD-LOOP
001940                 UNTIL TSK-FS-EOF OR PRG-ABBRUCH
001950             CLOSE TSK-TASKFILE
001960         END-IF
001970     END-IF
001980     .
001990 B100-99.
002000     EXIT.
002010
002020 B110-LOAD-LOOP SECTION.
002030 B110-00.
002040     READ TSK-TASKFILE
002050         AT END
002060             SET TSK-FS-EOF TO TRUE
002070     END-READ
002080
002090     IF TSK-FS-EOF
002100         CONTINUE
002110     ELSE
002120         IF TSK-COUNT >= TSK-MAX-ENTRIES
002130**          ---> Tabelle voll: Zeile wird uebersprungen, gezaehlt
002140             ADD 1 TO C4-TRUNC
002150         ELSE
002160             ADD 1 TO TSK-COUNT
002170             PERFORM B120-MOVE-IN
002180         END-IF
002190     END-IF
002200     .
002210 B110-99.
002220     EXIT.
002230
002240 B120-MOVE-IN SECTION.
002250 B120-00.
002260     MOVE TSK-ID            TO TSK-E-ID (TSK-COUNT)
002270     MOVE TSK-TITLE         TO TSK-E-TITLE (TSK-COUNT)
002280     MOVE TSK-PRIORITY      TO TSK-E-PRIORITY (TSK-COUNT)
002290     MOVE TSK-DEADLINE-DATE TO TSK-E-DEADLINE-DATE (TSK-COUNT)
002300     MOVE TSK-DEADLINE-TIME TO TSK-E-DEADLINE-TIME (TSK-COUNT)
002310     MOVE TSK-DURATION      TO TSK-E-DURATION (TSK-COUNT)
002320     MOVE TSK-COMPLETED     TO TSK-E-COMPLETED (TSK-COUNT)
002330     MOVE SPACE             TO TSK-E-OVERDUE-FLAG (TSK-COUNT)
002340     MOVE ZERO              TO TSK-E-HOURS-UNTIL (TSK-COUNT)
002350     MOVE ZERO              TO TSK-E-SCORE (TSK-COUNT)
002360     MOVE SPACES            TO TSK-E-LABEL (TSK-COUNT)
002370     .
002380 B120-99.
002390     EXIT.
002400******************************************************************
002410* Sichern der kompletten Aufgaben-Kartei aus TSK-TABLE
002420******************************************************************
002430 B200-SAVE SECTION.
002440 B200-00.
002450**  ---> Guardian/NonStop kennt keine Subvolume-Unterverzeichnisse.
002460     CONTINUE
002470
002480     OPEN OUTPUT TSK-TASKFILE
002490
002500     IF NOT TSK-FS-OK
002510         DISPLAY K-MODUL " - OPEN OUTPUT TASKFILE, STATUS="
002520                 TSK-FILE-STATUS
002530         PERFORM Z001-FILEERR
002540     ELSE
002550         PERFORM B210-SAVE-LOOP
002560             VARYING TSK-IDX FROM 1 BY 1
002570             UNTIL TSK-IDX > TSK-COUNT OR PRG-ABBRUCH
002580         CLOSE TSK-TASKFILE
002590     END-IF
002600     .
002610 B200-99.
002620     EXIT.
002630
002640 B210-SAVE-LOOP SECTION.
002650 B210-00.
002660     MOVE TSK-E-ID (TSK-IDX)            TO TSK-ID
002670     MOVE TSK-E-TITLE (TSK-IDX)         TO TSK-TITLE
002680     MOVE TSK-E-PRIORITY (TSK-IDX)      TO TSK-PRIORITY
002690     MOVE TSK-E-DEADLINE-DATE (TSK-IDX) TO TSK-DEADLINE-DATE
002700     MOVE TSK-E-DEADLINE-TIME (TSK-IDX) TO TSK-DEADLINE-TIME
002710     MOVE TSK-E-DURATION (TSK-IDX)      TO TSK-DURATION
002720     MOVE TSK-E-COMPLETED (TSK-IDX)     TO TSK-COMPLETED
002730
002740     WRITE TSK-FILE-REC
002750
002760     IF NOT TSK-FS-OK
002770         DISPLAY K-MODUL " - WRITE TASKFILE, STATUS="
002780                 TSK-FILE-STATUS
002790         PERFORM Z001-FILEERR
002800     END-IF
002810     .
002820 B210-99.
002830     EXIT.
002840******************************************************************
002850* Datei-Fehlerbehandlung
002860******************************************************************
002870 Z001-FILEERR SECTION.
002880 Z001-00.
002890     SET PRG-ABBRUCH TO TRUE
002900     .
002910 Z001-99.
002920     EXIT.
002930******************************************************************
002940* Programm-Fehlerbehandlung
002950******************************************************************
002960 Z002-PROGERR SECTION.
002970 Z002-00.
002980     SET PRG-ABBRUCH TO TRUE
002990     .
003000 Z002-99.
003010     EXIT.
003020******************************************************************
003030* ENDE Source-Programm
003040******************************************************************
